000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMEMFAC.
000300 AUTHOR. MBRAVO.
000400 INSTALLATION. CURSOLOGICA - SISTEMA P6-FACTURACION.
000500 DATE-WRITTEN. 22/07/1994.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO CURSOLOGICA.
000800******************************************************************
000900*                                                                *
001000*  PROGRAMA: PGMEMFAC                                            *
001100*  DESCRIPCION:                                                  *
001200*    EMISION DE FACTURAS EN ESTADO DRAFT A PARTIR DEL ARCHIVO     *
001300*    DE SOLICITUDES DE EMISION (DDENTRA, UN FACT-ID POR          *
001400*    REGISTRO). RECHAZA LA EMISION SI LA FACTURA NO EXISTE, NO    *
001500*    ESTA EN DRAFT, NO TIENE SUBTOTAL MAYOR A CERO, NO TIENE      *
001600*    NOMBRE DE CLIENTE O NO TIENE NINGUN ITEM CARGADO EN          *
001700*    ITEMFILE. SI PASA LAS VALIDACIONES, GENERA EL FOLIO FISCAL   *
001800*    CUANDO VIENE EN BLANCO, CAMBIA EL ESTADO A ISSUED, REGRABA   *
001900*    EL MAESTRO Y GRABA EN LA BITACORA EL EVENTO DE EMISION Y     *
002000*    UNA FOTO EN EL HISTORIAL (AMBAS LLAMADAS BEST-EFFORT, NO      *
002100*    ABORTAN LA EMISION SI FALLAN). LAS SOLICITUDES RECHAZADAS    *
002200*    SE LISTAN EN DDLISTA.                                        *
002300*                                                                *
002400******************************************************************
002500*    HISTORIAL DE CAMBIOS                                        *
002600*    FECHA       AUTOR     PETIC.   DESCRIPCION                  *
002700*    ----------  --------  -------  --------------------------- *
002800*    22/07/1994  MBRAVO    CAF-022  ALTA INICIAL DEL PROGRAMA DE *
002900*                                   EMISION.                     *
003000*    14/01/1999  JCANDIA   CAF-Y2K  FECHAS A 4 DIGITOS DE SIGLO  *
003100*                                   (Y2K). SIN IMPACTO LOGICO.    *
003200*    08/09/2003  MBRAVO    CAF-031  LA BITACORA Y EL HISTORIAL    *
003300*                                   PASAN A SER BEST-EFFORT.      *
003400*    11/04/2005  RQUIROGA  CAF-037  SE AGREGA LA VALIDACION DE    *
003500*                                   QUE LA FACTURA TENGA AL       *
003600*                                   MENOS UN ITEM EN ITEMFILE.    *
003700*    19/02/2007  JCANDIA   CAF-045  SE AGREGA LA GENERACION       *
003800*                                   AUTOMATICA DEL FOLIO FISCAL   *
003900*                                   CUANDO VIENE EN BLANCO.       *
004000******************************************************************
004100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     UPSI-0 IS WS-SWITCH-DIAGNOSTICO.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900     SELECT SOLICIT  ASSIGN DDENTRA
005000            FILE STATUS IS FS-SOLICIT.
005100
005200     SELECT FACTURAS ASSIGN DDFACT
005300            ORGANIZATION IS RELATIVE
005400            ACCESS MODE IS DYNAMIC
005500            RELATIVE KEY IS WS-FACT-KEY
005600            FILE STATUS IS FS-FACT.
005700
005800     SELECT ITEMS    ASSIGN DDITEM
005900            FILE STATUS IS FS-ITEM.
006000
006100     SELECT LISTA    ASSIGN DDLISTA
006200            FILE STATUS IS FS-LISTA.
006300
006400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 FD  SOLICIT
006900     BLOCK CONTAINS 0 RECORDS
007000     RECORDING MODE IS F.
007100 01  REG-SOLICIT          PIC X(009).
007200
007300 FD  FACTURAS.
007400     COPY CPFACTU.
007500
007600 FD  ITEMS
007700     BLOCK CONTAINS 0 RECORDS
007800     RECORDING MODE IS F.
007900 01  REG-ITEMS            PIC X(294).
008000
008100 FD  LISTA
008200     BLOCK CONTAINS 0 RECORDS
008300     RECORDING MODE IS F.
008400 01  REG-LISTA            PIC X(100).
008500
008600 WORKING-STORAGE SECTION.
008700*========================*
008800
008900*---- STATUS DE ARCHIVOS -----------------------------------------
009000 77  FS-SOLICIT             PIC XX      VALUE SPACES.
009100     88  FS-SOLICIT-FIN                 VALUE '10'.
009200 77  FS-FACT                PIC XX      VALUE SPACES.
009300 77  FS-ITEM                PIC XX      VALUE SPACES.
009400     88  FS-ITEM-FIN                    VALUE '10'.
009500 77  FS-LISTA               PIC XX      VALUE SPACES.
009600
009700 77  WS-FACT-KEY             PIC 9(9)    USAGE COMP VALUE ZEROS.
009800
009900*---- CONTADORES DE CORRIDA (TODOS COMP) -------------------------
010000 77  WS-CANT-LEIDAS          PIC 9(5)    USAGE COMP VALUE ZEROS.
010100 77  WS-CANT-EMITIDAS        PIC 9(5)    USAGE COMP VALUE ZEROS.
010200 77  WS-CANT-RECHAZADAS      PIC 9(5)    USAGE COMP VALUE ZEROS.
010300 77  WS-FORMATO-PRINT        PIC ZZZZ9   VALUE ZEROS.
010400
010500*---- CONTROL DE LA TRANSACCION EN CURSO --------------------------
010600 77  WS-TRANSACCION-VALIDA   PIC X(02)   VALUE 'SI'.
010700 77  WS-MENSAJE-ERROR        PIC X(60)   VALUE SPACES.
010800 77  WS-PRIMER-ERROR         PIC X(02)   VALUE 'SI'.
010900 77  WS-INDICE2              PIC 9(4)    USAGE COMP VALUE ZEROS.
011000 77  WS-CLAVE-BUSCADA        PIC 9(9)    USAGE COMP VALUE ZEROS.
011100 77  WS-SE-ENCONTRO          PIC X(02)   VALUE 'NO'.
011200 77  WS-FOLIO-GEN            PIC 9(9)    VALUE ZEROS.
011300
011400*---- SOLICITUD DE EMISION EN CURSO -------------------------------
011500 01  WS-REG-EMIFAC.
011600     03  EMI-FACT-ID         PIC 9(009)  USAGE COMP.
011650     03  FILLER              PIC X(001)  VALUE SPACES.
011700
011800*---- TABLA EN MEMORIA DE FACTURAS QUE TIENEN AL MENOS UN ITEM ---
011900 01  WS-TABLA-ITEMS-FACT.
012000     03  WS-ITF-CANT         PIC 9(5)    USAGE COMP VALUE ZEROS.
012100     03  WS-ITF-TABLA        OCCURS 500 TIMES
012200                             PIC 9(9)    USAGE COMP.
012250     03  FILLER              PIC X(001)  VALUE SPACES.
012300
012400*---- DETALLE EN WORKING-STORAGE PARA LEER EL ITEMFILE -----------
012500     COPY CPITEMFA.
012600
012700*---- AREA DE COMUNICACION CON LA RUTINA DE BITACORA (PGMBITAC) -
012800 01  LK-BITACORA-AREA.
012900     03  LK-BIT-TIPO-REG     PIC X(04)   VALUE SPACES.
013000         88  LK-BIT-ES-AUDI          VALUE 'AUDI'.
013100         88  LK-BIT-ES-HIST          VALUE 'HIST'.
013200     03  LK-BIT-ENTIDAD-TIPO PIC X(30)   VALUE SPACES.
013300     03  LK-BIT-ENTIDAD-ID   PIC 9(09)   VALUE ZEROS.
013400     03  LK-BIT-ACCION       PIC X(10)   VALUE SPACES.
013500     03  LK-BIT-CAMBIADO-POR PIC 9(09)   VALUE ZEROS.
013600     03  LK-BIT-RESUMEN      PIC X(200)  VALUE SPACES.
013700     03  LK-BIT-VERSION      PIC 9(04)   VALUE ZEROS.
013800     03  LK-BIT-FOLIO        PIC X(100)  VALUE SPACES.
013900     03  LK-BIT-NUMERO       PIC X(100)  VALUE SPACES.
014000     03  LK-BIT-REVERTIDO    PIC X(01)   VALUE 'N'.
014100     03  LK-BIT-RC           PIC 9(02)   USAGE COMP VALUE ZEROS.
014150     03  FILLER              PIC X(01)   VALUE SPACES.
014200
014300*---- IMPRESION DEL LISTADO DE RECHAZOS (DDLISTA) ----------------
014400 01  WS-LINEA                PIC X(100)  VALUE ALL '-'.
014500 01  IMP-TITULO               PIC X(100)  VALUE
014600     'EMISION DE FACTURAS - DETALLE DE RECHAZOS'.
014700 01  IMP-SUBTITULO.
014800     03  FILLER               PIC X(03)  VALUE ' | '.
014900     03  FILLER               PIC X(09)  VALUE 'FACT-ID'.
015000     03  FILLER               PIC X(03)  VALUE ' | '.
015100     03  FILLER               PIC X(60)  VALUE 'MOTIVO DEL RECHAZO'.
015200     03  FILLER               PIC X(03)  VALUE ' | '.
015300     03  FILLER               PIC X(22)  VALUE SPACES.
015400 01  IMP-REG-RECHAZO.
015500     03  FILLER               PIC X(03)  VALUE ' | '.
015600     03  IMP-FACT-ID          PIC Z(8)9.
015700     03  FILLER               PIC X(03)  VALUE ' | '.
015800     03  IMP-MOTIVO           PIC X(60).
015900     03  FILLER               PIC X(03)  VALUE ' | '.
016000     03  FILLER               PIC X(22)  VALUE SPACES.
016100
016200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
016300 PROCEDURE DIVISION.
016400
016500 MAIN-PROGRAM-I.
016600
016700     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
016800     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
016900                            UNTIL FS-SOLICIT-FIN
017000     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
017100
017200 MAIN-PROGRAM-F. GOBACK.
017300
017400*-----------------------------------------------------------------
017500*---- CARGA LA TABLA DE FACTURAS CON ITEMS Y ABRE LOS ARCHIVOS ---
017600 1000-INICIO-I.
017700
017800     OPEN INPUT ITEMS
017900     IF FS-ITEM IS NOT EQUAL '00'
018000        DISPLAY '* ERROR EN OPEN ITEMFILE = ' FS-ITEM
018100        MOVE 9999 TO RETURN-CODE
018200        SET FS-ITEM-FIN TO TRUE
018300     END-IF
018400
018500     PERFORM 1100-CARGAR-ITEMS-I THRU 1100-CARGAR-ITEMS-F
018600     CLOSE ITEMS
018700
018800     OPEN I-O    FACTURAS
018900     OPEN INPUT  SOLICIT
019000     OPEN OUTPUT LISTA
019100
019200     PERFORM 2100-LEER-SOLICIT-I THRU 2100-LEER-SOLICIT-F.
019300
019400 1000-INICIO-F. EXIT.
019500
019600*-----------------------------------------------------------------
019700 1100-CARGAR-ITEMS-I.
019800
019900     READ ITEMS INTO WS-REG-ITEMFA
020000     PERFORM 1110-ACUM-ITEM-I THRU 1110-ACUM-ITEM-F
020100        UNTIL FS-ITEM-FIN.
020200
020300 1100-CARGAR-ITEMS-F. EXIT.
020400
020500*-----------------------------------------------------------------
020600 1110-ACUM-ITEM-I.
020700
020800     ADD 1 TO WS-ITF-CANT
020900     MOVE ITM-FACT-ID TO WS-ITF-TABLA (WS-ITF-CANT)
021000     READ ITEMS INTO WS-REG-ITEMFA.
021100
021200 1110-ACUM-ITEM-F. EXIT.
021300
021400*-----------------------------------------------------------------
021500*---- BUSCA WS-CLAVE-BUSCADA EN LA TABLA DE FACTURAS CON ITEMS --
021600 1420-BUSCAR-ITEM-FACT-I.
021700
021800     MOVE 'NO' TO WS-SE-ENCONTRO
021900     MOVE 1    TO WS-INDICE2
022000     PERFORM 1421-COMPARAR-ITEM-FACT-I THRU 1421-COMPARAR-ITEM-FACT-F
022100        UNTIL WS-INDICE2 > WS-ITF-CANT.
022200
022300 1420-BUSCAR-ITEM-FACT-F. EXIT.
022400
022500*-----------------------------------------------------------------
022600 1421-COMPARAR-ITEM-FACT-I.
022700
022800     IF WS-ITF-TABLA (WS-INDICE2) = WS-CLAVE-BUSCADA
022900        MOVE 'SI' TO WS-SE-ENCONTRO
023000     END-IF
023100     ADD 1 TO WS-INDICE2.
023200
023300 1421-COMPARAR-ITEM-FACT-F. EXIT.
023400
023500*-----------------------------------------------------------------
023600*---- TRAMITA UNA SOLICITUD DE EMISION ----------------------------
023700 2000-PROCESO-I.
023800
023900     MOVE 'SI'    TO WS-TRANSACCION-VALIDA
024000     MOVE SPACES  TO WS-MENSAJE-ERROR
024100     MOVE EMI-FACT-ID TO WS-FACT-KEY
024200
024300     READ FACTURAS
024400
024500     EVALUATE TRUE
024600        WHEN FS-FACT IS NOT EQUAL '00'
024700           MOVE 'NO' TO WS-TRANSACCION-VALIDA
024800           STRING 'FACTURA NO ENCONTRADA - ID '
024900                  EMI-FACT-ID
025000                  DELIMITED BY SIZE INTO WS-MENSAJE-ERROR
025100        WHEN NOT FACT-EST-DRAFT
025200           MOVE 'NO' TO WS-TRANSACCION-VALIDA
025300           MOVE 'LA FACTURA NO ESTA EN ESTADO DRAFT'
025400                TO WS-MENSAJE-ERROR
025500        WHEN FACT-SUBTOTAL IS NOT GREATER THAN ZEROS
025600           MOVE 'NO' TO WS-TRANSACCION-VALIDA
025700           MOVE 'EL SUBTOTAL DE LA FACTURA NO ES MAYOR A CERO'
025800                TO WS-MENSAJE-ERROR
025900        WHEN FACT-CLI-NOMBRE = SPACES
026000           MOVE 'NO' TO WS-TRANSACCION-VALIDA
026100           MOVE 'LA FACTURA NO TIENE NOMBRE DE CLIENTE'
026200                TO WS-MENSAJE-ERROR
026300        WHEN OTHER
026400           MOVE EMI-FACT-ID TO WS-CLAVE-BUSCADA
026500           PERFORM 1420-BUSCAR-ITEM-FACT-I
026600              THRU 1420-BUSCAR-ITEM-FACT-F
026700           IF WS-SE-ENCONTRO = 'NO'
026800              MOVE 'NO' TO WS-TRANSACCION-VALIDA
026900              MOVE 'LA FACTURA NO TIENE NINGUN ITEM CARGADO'
027000                   TO WS-MENSAJE-ERROR
027100           END-IF
027200     END-EVALUATE
027300
027400     IF WS-TRANSACCION-VALIDA = 'SI'
027500        PERFORM 2300-GENERAR-FOLIO-I  THRU 2300-GENERAR-FOLIO-F
027600        PERFORM 2400-EMITIR-FACTURA-I THRU 2400-EMITIR-FACTURA-F
027700        PERFORM 2500-SNAPSHOT-HISTORIA-I
027800           THRU 2500-SNAPSHOT-HISTORIA-F
027900        PERFORM 2600-LLAMAR-BITACORA-I THRU 2600-LLAMAR-BITACORA-F
028000        ADD 1 TO WS-CANT-EMITIDAS
028100     ELSE
028200        PERFORM 2700-LISTAR-RECHAZO-I THRU 2700-LISTAR-RECHAZO-F
028300        ADD 1 TO WS-CANT-RECHAZADAS
028400     END-IF
028500
028600     ADD 1 TO WS-CANT-LEIDAS
028700
028800     PERFORM 2100-LEER-SOLICIT-I THRU 2100-LEER-SOLICIT-F.
028900
029000 2000-PROCESO-F. EXIT.
029100
029200*-----------------------------------------------------------------
029300*---- LEE LA SIGUIENTE SOLICITUD DE EMISION -----------------------
029400 2100-LEER-SOLICIT-I.
029500
029600     READ SOLICIT INTO WS-REG-EMIFAC
029700
029800     EVALUATE FS-SOLICIT
029900        WHEN '00'
030000           CONTINUE
030100        WHEN '10'
030200           CONTINUE
030300        WHEN OTHER
030400           DISPLAY '* ERROR EN LECTURA SOLICIT = ' FS-SOLICIT
030500           MOVE 9999 TO RETURN-CODE
030600           SET FS-SOLICIT-FIN TO TRUE
030700     END-EVALUATE.
030800
030900 2100-LEER-SOLICIT-F. EXIT.
031000
031100*-----------------------------------------------------------------
031200*---- GENERA EL FOLIO FISCAL SI AUN VIENE EN BLANCO --------------
031300 2300-GENERAR-FOLIO-I.
031400
031500     IF FACT-FOLIO-FISCAL = SPACES
031600        MOVE FACT-ID TO WS-FOLIO-GEN
031700        STRING 'FOL-' WS-FOLIO-GEN
031800               DELIMITED BY SIZE INTO FACT-FOLIO-FISCAL
031900     END-IF.
032000
032100 2300-GENERAR-FOLIO-F. EXIT.
032200
032300*-----------------------------------------------------------------
032400*---- CAMBIA EL ESTADO A ISSUED Y REGRABA EL MAESTRO --------------
032500 2400-EMITIR-FACTURA-I.
032600
032700     SET FACT-EST-ISSUED TO TRUE
032800     REWRITE FACT-REGISTRO
032900     IF FS-FACT IS NOT EQUAL '00'
033000        DISPLAY '* ERROR EN REGRABAR FACTURA EMITIDA = ' FS-FACT
033100        MOVE 9999 TO RETURN-CODE
033200     END-IF.
033300
033400 2400-EMITIR-FACTURA-F. EXIT.
033500
033600*-----------------------------------------------------------------
033700*---- GRABA EN EL HISTORIAL UNA FOTO DE LA FACTURA YA EMITIDA ----
033800*---- (BEST-EFFORT, NO ABORTA LA EMISION SI FALLA) ---------------
033900 2500-SNAPSHOT-HISTORIA-I.
034000
034100     SET  LK-BIT-ES-HIST      TO TRUE
034200     MOVE FACT-ID             TO LK-BIT-ENTIDAD-ID
034300     MOVE FACT-VERSION        TO LK-BIT-VERSION
034400     MOVE FACT-FOLIO-FISCAL   TO LK-BIT-FOLIO
034500     MOVE FACT-NUMERO         TO LK-BIT-NUMERO
034600     MOVE FACT-CREADO-POR     TO LK-BIT-CAMBIADO-POR
034700     MOVE 'N'                 TO LK-BIT-REVERTIDO
034800
034900     CALL 'PGMBITAC' USING LK-BITACORA-AREA
035000     IF LK-BIT-RC IS NOT EQUAL ZEROS
035100        DISPLAY '* NO SE PUDO GRABAR EL HISTORIAL DE EMISION - FACT '
035200                FACT-ID
035300     END-IF.
035400
035500 2500-SNAPSHOT-HISTORIA-F. EXIT.
035600
035700*-----------------------------------------------------------------
035800*---- LLAMA A LA RUTINA DE BITACORA PARA EL EVENTO DE EMISION ----
035900*---- (BEST-EFFORT, NO ABORTA LA EMISION SI FALLA) ---------------
036000 2600-LLAMAR-BITACORA-I.
036100
036200     SET  LK-BIT-ES-AUDI       TO TRUE
036300     MOVE 'Invoice'            TO LK-BIT-ENTIDAD-TIPO
036400     MOVE FACT-ID              TO LK-BIT-ENTIDAD-ID
036500     MOVE 'ISSUE'              TO LK-BIT-ACCION
036600     MOVE FACT-CREADO-POR      TO LK-BIT-CAMBIADO-POR
036700     MOVE 'FACTURA EMITIDA (FOLIO FISCAL ASIGNADO)' TO LK-BIT-RESUMEN
036800
036900     CALL 'PGMBITAC' USING LK-BITACORA-AREA
037000     IF LK-BIT-RC IS NOT EQUAL ZEROS
037100        DISPLAY '* NO SE PUDO GRABAR LA BITACORA DE EMISION'
037200     END-IF.
037300
037400 2600-LLAMAR-BITACORA-F. EXIT.
037500
037600*-----------------------------------------------------------------
037700*---- LISTA UNA SOLICITUD DE EMISION RECHAZADA EN DDLISTA --------
037800 2700-LISTAR-RECHAZO-I.
037900
038000     IF WS-PRIMER-ERROR = 'SI'
038100        MOVE 'NO' TO WS-PRIMER-ERROR
038200        WRITE REG-LISTA FROM IMP-TITULO
038300        WRITE REG-LISTA FROM IMP-SUBTITULO
038400        WRITE REG-LISTA FROM WS-LINEA
038500     END-IF
038600
038700     MOVE EMI-FACT-ID        TO IMP-FACT-ID
038800     MOVE WS-MENSAJE-ERROR   TO IMP-MOTIVO
038900     WRITE REG-LISTA FROM IMP-REG-RECHAZO.
039000
039100 2700-LISTAR-RECHAZO-F. EXIT.
039200
039300*-----------------------------------------------------------------
039400 9999-FINAL-I.
039500
039600     CLOSE SOLICIT FACTURAS LISTA
039700
039800     DISPLAY '=============================================='
039900     MOVE WS-CANT-LEIDAS     TO WS-FORMATO-PRINT
040000     DISPLAY ' TOTAL DE SOLICITUDES LEIDAS     ' WS-FORMATO-PRINT
040100     MOVE WS-CANT-EMITIDAS   TO WS-FORMATO-PRINT
040200     DISPLAY ' TOTAL DE FACTURAS EMITIDAS      ' WS-FORMATO-PRINT
040300     MOVE WS-CANT-RECHAZADAS TO WS-FORMATO-PRINT
040400     DISPLAY ' TOTAL DE FACTURAS RECHAZADAS    ' WS-FORMATO-PRINT.
040500
040600 9999-FINAL-F. EXIT.
