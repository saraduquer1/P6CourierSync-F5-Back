000100**********************************************
000200*    COPYBOOK  : CPENVFAC                     *
000300*    LAYOUT VINCULO FACTURA-ENVIO               *
000400*    ARCHIVO ENVFFILE (QSAM), LARGO 50 BYTES    *
000500*    ORDENADO/AGRUPADO POR ENF-FACT-ID          *
000600*--------------------------------------------- *
000700*    12/03/1991  RQUIROGA  CAF-001  ALTA.      *
000800**********************************************
000900 01  WS-REG-ENVFAC.
001000     03  ENF-ID                  PIC 9(09).
001100     03  ENF-FACT-ID             PIC 9(09).
001200     03  ENF-ENVIO-ID            PIC 9(09).
001300     03  FILLER                  PIC X(023).
