000100**********************************************
000200*    COPYBOOK  : CPHISFAC                     *
000300*    LAYOUT DEL HISTORIAL DE FACTURAS           *
000400*    ARCHIVO HISTFILE (QSAM, SOLO ALTA/APPEND) *
000500*    UNA FOTOGRAFIA POR VERSION DE LA FACTURA.  *
000600*--------------------------------------------- *
000700*    12/03/1991  RQUIROGA  CAF-001  ALTA.      *
000800**********************************************
000900 01  WS-REG-HISFAC.
001000     03  HST-ID                  PIC 9(09).
001100     03  HST-FACT-ID             PIC 9(09).
001200     03  HST-VERSION             PIC 9(04).
001300     03  HST-VERSION-R REDEFINES HST-VERSION.
001400         05  HST-VER-MILES       PIC 99.
001500         05  HST-VER-UNIDADES    PIC 99.
001600     03  HST-FOLIO-FISCAL        PIC X(100).
001700     03  HST-NUMERO-FACTURA      PIC X(100).
001800     03  HST-CREADO-POR          PIC 9(09).
001900     03  HST-REVERTIDO           PIC X(001).
002000         88  HST-REV-SI                 VALUE 'Y'.
002100         88  HST-REV-NO                 VALUE 'N'.
002200     03  FILLER                  PIC X(030).
