000100******************************************************************
000200*    COPYBOOK  : CPENVIO                                         *
000300*    LAYOUT DEL MAESTRO DE ENVIOS (WS-REG-ENVIO).                *
000400*    ARCHIVO ENVIOFILE, ORGANIZACION RELATIVE,                   *
000500*    CLAVE = ENV-ID (NUMERO DE REGISTRO RELATIVO).               *
000600*    DATOS DE REFERENCIA, CONSULTADOS AL FACTURAR UN ENVIO.      *
000700*----------------------------------------------------------------*
000800*    12/03/1991  RQUIROGA  CAF-001  ALTA INICIAL DEL COPYBOOK.   *
000900*    05/11/1992  RQUIROGA  CAF-014  SE AGREGA ENV-TRACKING-NO.   *
001000******************************************************************
001100 01  WS-REG-ENVIO.
001200     03  ENV-ID                  PIC 9(09).
001300     03  ENV-CLIENTE-NOMBRE      PIC X(100).
001400     03  ENV-DIR-ORIGEN          PIC X(200).
001500     03  ENV-DIR-DESTINO         PIC X(200).
001600     03  ENV-PESO-TOTAL          PIC S9(06)V9(02) USAGE COMP-3.
001700     03  ENV-VOLUMEN-TOTAL       PIC S9(06)V9(02) USAGE COMP-3.
001800     03  ENV-ESTADO              PIC X(012).
001900         88  ENV-EST-PENDIENTE          VALUE 'PENDING'.
002000         88  ENV-EST-EN-TRANSITO        VALUE 'IN_TRANSIT'.
002100         88  ENV-EST-ENTREGADO          VALUE 'DELIVERED'.
002200         88  ENV-EST-CANCELADO          VALUE 'CANCELLED'.
002300     03  ENV-TRACKING-NO         PIC X(100).
002400     03  FILLER                  PIC X(040).
