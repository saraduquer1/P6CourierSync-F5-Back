000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMACFAC.
000300 AUTHOR. R QUIROGA.
000400 INSTALLATION. CURSOLOGICA - SISTEMA P6-FACTURACION.
000500 DATE-WRITTEN. 05/11/1992.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO CURSOLOGICA.
000800******************************************************************
000900*                                                                *
001000*  PROGRAMA: PGMACFAC                                            *
001100*  DESCRIPCION:                                                  *
001200*    ACTUALIZACION DE FACTURAS EN ESTADO DRAFT A PARTIR DEL       *
001300*    ARCHIVO DE SOLICITUDES (DDENTRA). RECHAZA LA FACTURA SI NO   *
001400*    ESTA EN DRAFT O SI LA VERSION ESPERADA NO COINCIDE (CONTROL  *
001500*    OPTIMISTA DE CONCURRENCIA). GRABA UNA FOTOGRAFIA EN EL       *
001600*    HISTORIAL ANTES DE MODIFICAR, REEMPLAZA LOS ITEMS Y LOS      *
001700*    VINCULOS DE ENVIO DE LA FACTURA (SIN VALIDAR UNICIDAD DE     *
001800*    ENVIO EN LA ACTUALIZACION), RECALCULA TOTALES Y REGRABA EL   *
001900*    MAESTRO DE FACTURAS. EL DETALLE (ITEMFILE/ENVFFILE) SE       *
002000*    REESCRIBE EN DOS PASADAS: PURGA (DDITEM/DDENVF CONTRA        *
002100*    DDITEMN/DDENVFN, OMITIENDO LOS DETALLES DE LAS FACTURAS A    *
002200*    ACTUALIZAR) Y ALTA (SE AGREGAN LOS DETALLES NUEVOS AL FINAL  *
002300*    DE DDITEMN/DDENVFN). EN JCL, DDITEMN/DDENVFN PASAN A SER     *
002400*    ITEMFILE/ENVFFILE EN LA CORRIDA SIGUIENTE. LAS FACTURAS      *
002500*    RECHAZADAS SE LISTAN EN DDLISTA.                             *
002600*                                                                *
002700******************************************************************
002800*    HISTORIAL DE CAMBIOS                                        *
002900*    FECHA       AUTOR     PETIC.   DESCRIPCION                  *
003000*    ----------  --------  -------  --------------------------- *
003100*    05/11/1992  RQUIROGA  CAF-014  ALTA INICIAL DEL PROGRAMA DE *
003200*                                   ACTUALIZACION.               *
003300*    22/07/1994  MBRAVO    CAF-022  SE AGREGA VALIDACION DE      *
003400*                                   FACT-VERSION (CONCURRENCIA   *
003500*                                   OPTIMISTA) Y EL HISTORIAL     *
003600*                                   PREVIO A LA MODIFICACION.     *
003700*    14/01/1999  JCANDIA   CAF-Y2K  FECHAS A 4 DIGITOS DE SIGLO  *
003800*                                   (Y2K). SIN IMPACTO LOGICO.    *
003900*    08/09/2003  MBRAVO    CAF-031  EL HISTORIAL Y LA BITACORA   *
004000*                                   DE ACTUALIZACION PASAN A SER *
004100*                                   BEST-EFFORT (NO ABORTAN SI   *
004200*                                   FALLAN).                     *
004300*    19/02/2007  JCANDIA   CAF-045  SE REEMPLAZA LA REGRABACION  *
004400*                                   EN EL LUGAR DE ITEMFILE Y    *
004500*                                   ENVFFILE POR UNA PASADA DE   *
004600*                                   PURGA Y UNA PASADA DE ALTA.   *
004700******************************************************************
004800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     UPSI-0 IS WS-SWITCH-DIAGNOSTICO.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500
005600     SELECT SOLICIT  ASSIGN DDENTRA
005700            FILE STATUS IS FS-SOLICIT.
005800
005900     SELECT FACTURAS ASSIGN DDFACT
006000            ORGANIZATION IS RELATIVE
006100            ACCESS MODE IS DYNAMIC
006200            RELATIVE KEY IS WS-FACT-KEY
006300            FILE STATUS IS FS-FACT.
006400
006500     SELECT ITEMS    ASSIGN DDITEM
006600            FILE STATUS IS FS-ITEM.
006700
006800     SELECT ITEMSN   ASSIGN DDITEMN
006900            FILE STATUS IS FS-ITEMN.
007000
007100     SELECT ENVFAC   ASSIGN DDENVF
007200            FILE STATUS IS FS-ENVF.
007300
007400     SELECT ENVFACN  ASSIGN DDENVFN
007500            FILE STATUS IS FS-ENVFN.
007600
007700     SELECT ENVIO    ASSIGN DDENVIO
007800            ORGANIZATION IS RELATIVE
007900            ACCESS MODE IS DYNAMIC
008000            RELATIVE KEY IS WS-ENVIO-KEY
008100            FILE STATUS IS FS-ENVIO.
008200
008300     SELECT LISTA    ASSIGN DDLISTA
008400            FILE STATUS IS FS-LISTA.
008500
008600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
008700 DATA DIVISION.
008800 FILE SECTION.
008900
009000 FD  SOLICIT
009100     BLOCK CONTAINS 0 RECORDS
009200     RECORDING MODE IS F.
009300 01  REG-SOLICIT          PIC X(721).
009400
009500 FD  FACTURAS.
009600     COPY CPFACTU.
009700
009800 FD  ITEMS
009900     BLOCK CONTAINS 0 RECORDS
010000     RECORDING MODE IS F.
010100 01  REG-ITEMS            PIC X(294).
010200
010300 FD  ITEMSN
010400     BLOCK CONTAINS 0 RECORDS
010500     RECORDING MODE IS F.
010600 01  REG-ITEMSN           PIC X(294).
010700
010800 FD  ENVFAC
010900     BLOCK CONTAINS 0 RECORDS
011000     RECORDING MODE IS F.
011100 01  REG-ENVFAC           PIC X(050).
011200
011300 FD  ENVFACN
011400     BLOCK CONTAINS 0 RECORDS
011500     RECORDING MODE IS F.
011600 01  REG-ENVFACN          PIC X(050).
011700
011800 FD  ENVIO.
011900     COPY CPENVIO.
012000
012100 FD  LISTA
012200     BLOCK CONTAINS 0 RECORDS
012300     RECORDING MODE IS F.
012400 01  REG-LISTA            PIC X(100).
012500
012600 WORKING-STORAGE SECTION.
012700*========================*
012800
012900*---- STATUS DE ARCHIVOS -----------------------------------------
013000 77  FS-SOLICIT             PIC XX      VALUE SPACES.
013100     88  FS-SOLICIT-FIN                 VALUE '10'.
013200 77  FS-FACT                PIC XX      VALUE SPACES.
013300 77  FS-ITEM                PIC XX      VALUE SPACES.
013400 77  FS-ITEMN               PIC XX      VALUE SPACES.
013500 77  FS-ENVF                PIC XX      VALUE SPACES.
013600 77  FS-ENVFN               PIC XX      VALUE SPACES.
013700 77  FS-ENVIO               PIC XX      VALUE SPACES.
013800     88  FS-ENVIO-OK                    VALUE '00'.
013900     88  FS-ENVIO-NOTFND                VALUE '23'.
014000 77  FS-LISTA               PIC XX      VALUE SPACES.
014100
014200 77  WS-FACT-KEY             PIC 9(9)    USAGE COMP VALUE ZEROS.
014300 77  WS-ENVIO-KEY            PIC 9(9)    USAGE COMP VALUE ZEROS.
014400 77  WS-FACT-ID-PROCESO      PIC 9(9)    USAGE COMP VALUE ZEROS.
014500
014600*---- CONTADORES DE CORRIDA (TODOS COMP) -------------------------
014700 77  WS-CANT-LEIDAS          PIC 9(5)    USAGE COMP VALUE ZEROS.
014800 77  WS-CANT-GRABADAS        PIC 9(5)    USAGE COMP VALUE ZEROS.
014900 77  WS-CANT-RECHAZADAS      PIC 9(5)    USAGE COMP VALUE ZEROS.
015000 77  WS-FORMATO-PRINT        PIC ZZZZ9   VALUE ZEROS.
015100
015200*---- SECUENCIAS DE ALTA DE DETALLE NUEVO ------------------------
015300 77  WS-SIG-ITEM-ID          PIC 9(9)    USAGE COMP VALUE ZEROS.
015400 77  WS-SIG-ENVF-ID          PIC 9(9)    USAGE COMP VALUE ZEROS.
015500
015600*---- CONTROL DE LA TRANSACCION EN CURSO --------------------------
015700 77  WS-TRANSACCION-VALIDA   PIC X(02)   VALUE 'SI'.
015800 77  WS-MENSAJE-ERROR        PIC X(60)   VALUE SPACES.
015900 77  WS-PRIMER-ERROR         PIC X(02)   VALUE 'SI'.
016000 77  WS-INDICE               PIC 9(3)    USAGE COMP VALUE ZEROS.
016100 77  WS-INDICE2              PIC 9(3)    USAGE COMP VALUE ZEROS.
016200 77  WS-CLAVE-BUSCADA        PIC 9(9)    USAGE COMP VALUE ZEROS.
016300
016400*---- TABLA EN MEMORIA DE FACTURAS A ACTUALIZAR EN ESTA CORRIDA --
016500 01  WS-TABLA-ACTUALIZAR.
016600     03  WS-ACT-CANT         PIC 9(5)    USAGE COMP VALUE ZEROS.
016700     03  WS-ACT-TABLA        OCCURS 300 TIMES
016800                             PIC 9(9)    USAGE COMP.
016850     03  FILLER              PIC X(001)  VALUE SPACES.
016900
017000*---- ACUMULACION DE UN BLOQUE (CABECERA + ITEMS + ENVIOS) -------
017100 01  WS-BLOQUE-CABECERA.
017200     03  WS-BLQ-CLI-NOMBRE   PIC X(100)  VALUE SPACES.
017300     03  WS-BLQ-CLI-NIT      PIC X(030)  VALUE SPACES.
017400     03  WS-BLQ-CLI-DOMIC    PIC X(200)  VALUE SPACES.
017500     03  WS-BLQ-CLI-EMAIL    PIC X(100)  VALUE SPACES.
017600     03  WS-BLQ-FORMA-PAGO   PIC X(030)  VALUE SPACES.
017700     03  WS-BLQ-OBSERV       PIC X(200)  VALUE SPACES.
017800     03  WS-BLQ-FECHA        PIC 9(008)  VALUE ZEROS.
017900     03  WS-BLQ-FECHA-VENCE  PIC 9(008)  VALUE ZEROS.
018000     03  WS-BLQ-IMPUESTO     PIC S9(08)V9(02) USAGE COMP-3
018100                             VALUE ZEROS.
018200     03  WS-BLQ-MONEDA       PIC X(010)  VALUE SPACES.
018300     03  WS-BLQ-CAMBIADO-POR PIC 9(009)  VALUE ZEROS.
018400     03  WS-BLQ-VER-ESPERADA PIC 9(004)  VALUE ZEROS.
018500     03  FILLER              PIC X(020)  VALUE SPACES.
018600
018700 01  WS-BLOQUE-ITEMS.
018800     03  WS-BLQ-CANT-ITM     PIC 9(3)    USAGE COMP VALUE ZEROS.
018900     03  WS-BLQ-ITM-TABLA    OCCURS 50 TIMES.
019000         05  WS-BLQ-ITM-DESC     PIC X(200).
019100         05  WS-BLQ-ITM-ENVIO    PIC 9(9)  USAGE COMP.
019200         05  WS-BLQ-ITM-CANT     PIC 9(5)  USAGE COMP.
019300         05  WS-BLQ-ITM-PRECIO   PIC S9(08)V9(02) USAGE COMP-3.
019400         05  WS-BLQ-ITM-TOTAL    PIC S9(08)V9(02) USAGE COMP-3.
019450     03  FILLER              PIC X(001)  VALUE SPACES.
019500
019600 01  WS-BLOQUE-ENVIOS.
019700     03  WS-BLQ-CANT-ENV     PIC 9(3)    USAGE COMP VALUE ZEROS.
019800     03  WS-BLQ-ENV-TABLA    OCCURS 50 TIMES
019900                             PIC 9(9)      USAGE COMP.
019950     03  FILLER              PIC X(001)  VALUE SPACES.
020000
020100 77  WS-SUBTOTAL             PIC S9(08)V9(02) USAGE COMP-3
020200                             VALUE ZEROS.
020300 77  WS-TOTAL                PIC S9(08)V9(02) USAGE COMP-3
020400                             VALUE ZEROS.
020500
020600*---- AREA DE COMUNICACION CON LA RUTINA DE BITACORA (PGMBITAC) -
020700 01  LK-BITACORA-AREA.
020800     03  LK-BIT-TIPO-REG     PIC X(04)   VALUE SPACES.
020900         88  LK-BIT-ES-AUDI          VALUE 'AUDI'.
021000         88  LK-BIT-ES-HIST          VALUE 'HIST'.
021100     03  LK-BIT-ENTIDAD-TIPO PIC X(30)   VALUE SPACES.
021200     03  LK-BIT-ENTIDAD-ID   PIC 9(09)   VALUE ZEROS.
021300     03  LK-BIT-ACCION       PIC X(10)   VALUE SPACES.
021400     03  LK-BIT-CAMBIADO-POR PIC 9(09)   VALUE ZEROS.
021500     03  LK-BIT-RESUMEN      PIC X(200)  VALUE SPACES.
021600     03  LK-BIT-VERSION      PIC 9(04)   VALUE ZEROS.
021700     03  LK-BIT-FOLIO        PIC X(100)  VALUE SPACES.
021800     03  LK-BIT-NUMERO       PIC X(100)  VALUE SPACES.
021900     03  LK-BIT-REVERTIDO    PIC X(01)   VALUE 'N'.
022000     03  LK-BIT-RC           PIC 9(02)   USAGE COMP VALUE ZEROS.
022050     03  FILLER              PIC X(01)   VALUE SPACES.
022100
022200*---- DETALLE EN WORKING-STORAGE PARA ARMAR LOS REGISTROS NUEVOS -
022300     COPY CPITEMFA.
022400     COPY CPENVFAC.
022500
022600*---- IMPRESION DEL LISTADO DE RECHAZOS (DDLISTA) ----------------
022700 01  WS-LINEA                PIC X(100)  VALUE ALL '-'.
022800 01  IMP-TITULO               PIC X(100)  VALUE
022900     'ACTUALIZACION DE FACTURAS - DETALLE DE RECHAZOS'.
023000 01  IMP-SUBTITULO.
023100     03  FILLER               PIC X(03)  VALUE ' | '.
023200     03  FILLER               PIC X(09)  VALUE 'FACT-ID'.
023300     03  FILLER               PIC X(03)  VALUE ' | '.
023400     03  FILLER               PIC X(60)  VALUE 'MOTIVO DEL RECHAZO'.
023500     03  FILLER               PIC X(03)  VALUE ' | '.
023600     03  FILLER               PIC X(22)  VALUE SPACES.
023700 01  IMP-REG-RECHAZO.
023800     03  FILLER               PIC X(03)  VALUE ' | '.
023900     03  IMP-FACT-ID          PIC Z(8)9.
024000     03  FILLER               PIC X(03)  VALUE ' | '.
024100     03  IMP-MOTIVO           PIC X(60).
024200     03  FILLER               PIC X(03)  VALUE ' | '.
024300     03  FILLER               PIC X(22)  VALUE SPACES.
024400
024500*///////////// TRANSACCION DE ACTUALIZACION DE ENTRADA //////////
024600 01  WS-REG-ACTFAC.
024700     03  ACT-TIPO-REG            PIC X(001).
024800         88  ACT-TIPO-CABECERA          VALUE 'H'.
024900         88  ACT-TIPO-ITEM              VALUE 'I'.
025000         88  ACT-TIPO-ENVIO             VALUE 'S'.
025100     03  ACT-DATOS               PIC X(720).
025200     03  ACT-CAB-R REDEFINES ACT-DATOS.
025300         05  ACT-CAB-FACT-ID         PIC 9(009).
025400         05  ACT-CAB-VERSION-ESPER   PIC 9(004).
025500         05  ACT-CAB-CLI-NOMBRE      PIC X(100).
025600         05  ACT-CAB-CLI-NIT         PIC X(030).
025700         05  ACT-CAB-CLI-DOMICILIO   PIC X(200).
025800         05  ACT-CAB-CLI-EMAIL       PIC X(100).
025900         05  ACT-CAB-FORMA-PAGO      PIC X(030).
026000         05  ACT-CAB-OBSERVACIONES   PIC X(200).
026100         05  ACT-CAB-FECHA           PIC 9(008).
026200         05  ACT-CAB-FECHA-VENCE     PIC 9(008).
026300         05  ACT-CAB-IMPUESTO        PIC S9(08)V9(02).
026400         05  ACT-CAB-MONEDA          PIC X(010).
026500         05  ACT-CAB-CAMBIADO-POR    PIC 9(009).
026600         05  FILLER                  PIC X(002).
026700     03  ACT-ITM-R REDEFINES ACT-DATOS.
026800         05  ACT-ITM-ENVIO-ID        PIC 9(009).
026900         05  ACT-ITM-DESCRIPCION     PIC X(200).
027000         05  ACT-ITM-CANTIDAD        PIC 9(005).
027100         05  ACT-ITM-PRECIO-UNIT     PIC S9(08)V9(02).
027200         05  FILLER                  PIC X(496).
027300     03  ACT-ENV-R REDEFINES ACT-DATOS.
027400         05  ACT-ENV-ENVIO-ID        PIC 9(009).
027500         05  FILLER                  PIC X(711).
027600*/////////////////////////////////////////////////////////////////
027700
027800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
027900 PROCEDURE DIVISION.
028000
028100 MAIN-PROGRAM-I.
028200
028300     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
028400     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
028500                            UNTIL FS-SOLICIT-FIN
028600     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
028700
028800 MAIN-PROGRAM-F. GOBACK.
028900
029000*-----------------------------------------------------------------
029100*---- APERTURA DE ARCHIVOS, PASADA DE PURGA DE DETALLE VIEJO -----
029200 1000-INICIO-I.
029300
029400     OPEN INPUT SOLICIT
029500     IF FS-SOLICIT IS NOT EQUAL '00'
029600        DISPLAY '* ERROR EN OPEN SOLICIT = ' FS-SOLICIT
029700        MOVE 9999 TO RETURN-CODE
029800        SET FS-SOLICIT-FIN TO TRUE
029900     END-IF
030000
030100     PERFORM 1100-CARGAR-ACTUALIZAR-I THRU 1100-CARGAR-ACTUALIZAR-F
030200     CLOSE SOLICIT
030300
030400     OPEN INPUT  ITEMS
030500     OPEN OUTPUT ITEMSN
030600     PERFORM 1200-COPIAR-ITEMS-I THRU 1200-COPIAR-ITEMS-F
030700     CLOSE ITEMS ITEMSN
030800
030900     OPEN INPUT  ENVFAC
031000     OPEN OUTPUT ENVFACN
031100     PERFORM 1300-COPIAR-ENVIOS-I THRU 1300-COPIAR-ENVIOS-F
031200     CLOSE ENVFAC ENVFACN
031300
031400     OPEN EXTEND ITEMSN
031500     OPEN EXTEND ENVFACN
031600     OPEN I-O    FACTURAS
031700     OPEN INPUT  ENVIO
031800     OPEN OUTPUT LISTA
031900     OPEN INPUT  SOLICIT
032000
032100     PERFORM 2100-LEER-SOLICIT-I THRU 2100-LEER-SOLICIT-F.
032200
032300 1000-INICIO-F. EXIT.
032400
032500*-----------------------------------------------------------------
032600*---- LEE TODA LA SOLICITUD Y GUARDA LOS ID DE FACTURA A TOCAR --
032700 1100-CARGAR-ACTUALIZAR-I.
032800
032900     READ SOLICIT INTO WS-REG-ACTFAC
033000     PERFORM 1110-ACUM-ACTUALIZAR-I THRU 1110-ACUM-ACTUALIZAR-F
033100        UNTIL FS-SOLICIT-FIN.
033200
033300 1100-CARGAR-ACTUALIZAR-F. EXIT.
033400
033500*-----------------------------------------------------------------
033600 1110-ACUM-ACTUALIZAR-I.
033700
033800     IF ACT-TIPO-CABECERA
033900        ADD 1 TO WS-ACT-CANT
034000        MOVE ACT-CAB-FACT-ID TO WS-ACT-TABLA (WS-ACT-CANT)
034100     END-IF
034200     READ SOLICIT INTO WS-REG-ACTFAC.
034300
034400 1110-ACUM-ACTUALIZAR-F. EXIT.
034500
034600*-----------------------------------------------------------------
034700*---- PURGA: COPIA ITEMFILE A ITEMSN SIN LOS DE FACTURAS TOCADAS -
034800 1200-COPIAR-ITEMS-I.
034900
035000     READ ITEMS INTO WS-REG-ITEMFA
035100     PERFORM 1210-COPIAR-UN-ITEM-I THRU 1210-COPIAR-UN-ITEM-F
035200        UNTIL FS-ITEM = '10'.
035300
035400 1200-COPIAR-ITEMS-F. EXIT.
035500
035600*-----------------------------------------------------------------
035700 1210-COPIAR-UN-ITEM-I.
035800
035900     MOVE ITM-FACT-ID TO WS-CLAVE-BUSCADA
036000     PERFORM 1420-BUSCAR-ACTUALIZAR-I THRU 1420-BUSCAR-ACTUALIZAR-F
036100     IF WS-INDICE = ZEROS
036200        WRITE REG-ITEMSN FROM WS-REG-ITEMFA
036300     END-IF
036400     READ ITEMS INTO WS-REG-ITEMFA.
036500
036600 1210-COPIAR-UN-ITEM-F. EXIT.
036700
036800*-----------------------------------------------------------------
036900*---- PURGA: COPIA ENVFFILE A ENVFACN SIN LOS DE FACTURAS TOCADAS
037000 1300-COPIAR-ENVIOS-I.
037100
037200     READ ENVFAC INTO WS-REG-ENVFAC
037300     PERFORM 1310-COPIAR-UN-ENVIO-I THRU 1310-COPIAR-UN-ENVIO-F
037400        UNTIL FS-ENVF = '10'.
037500
037600 1300-COPIAR-ENVIOS-F. EXIT.
037700
037800*-----------------------------------------------------------------
037900 1310-COPIAR-UN-ENVIO-I.
038000
038100     MOVE ENF-FACT-ID TO WS-CLAVE-BUSCADA
038200     PERFORM 1420-BUSCAR-ACTUALIZAR-I THRU 1420-BUSCAR-ACTUALIZAR-F
038300     IF WS-INDICE = ZEROS
038400        WRITE REG-ENVFACN FROM WS-REG-ENVFAC
038500     END-IF
038600     READ ENVFAC INTO WS-REG-ENVFAC.
038700
038800 1310-COPIAR-UN-ENVIO-F. EXIT.
038900
039000*-----------------------------------------------------------------
039100*---- BUSCA WS-CLAVE-BUSCADA EN LA TABLA DE FACTURAS A TOCAR -----
039200 1420-BUSCAR-ACTUALIZAR-I.
039300
039400     MOVE ZEROS TO WS-INDICE
039500     MOVE 1     TO WS-INDICE2
039600     PERFORM 1421-COMPARAR-ACTUALIZAR-I THRU 1421-COMPARAR-ACTUALIZAR-F
039700        UNTIL WS-INDICE2 > WS-ACT-CANT.
039800
039900 1420-BUSCAR-ACTUALIZAR-F. EXIT.
040000
040100*-----------------------------------------------------------------
040200 1421-COMPARAR-ACTUALIZAR-I.
040300
040400     IF WS-ACT-TABLA (WS-INDICE2) = WS-CLAVE-BUSCADA
040500        MOVE WS-INDICE2 TO WS-INDICE
040600     END-IF
040700     ADD 1 TO WS-INDICE2.
040800
040900 1421-COMPARAR-ACTUALIZAR-F. EXIT.
041000
041100*-----------------------------------------------------------------
041200*---- CONDUCE UN BLOQUE (CABECERA + ITEMS + ENVIOS) A TERMINO ----
041300 2000-PROCESO-I.
041400
041500     MOVE 'SI' TO WS-TRANSACCION-VALIDA
041600     MOVE SPACES TO WS-MENSAJE-ERROR
041700     MOVE ZEROS  TO WS-BLQ-CANT-ITM WS-BLQ-CANT-ENV
041800                    WS-SUBTOTAL WS-TOTAL
041900
042000     IF NOT ACT-TIPO-CABECERA
042100        DISPLAY '* SE ESPERABA REGISTRO CABECERA, SE OMITE'
042200        PERFORM 2100-LEER-SOLICIT-I THRU 2100-LEER-SOLICIT-F
042300     ELSE
042400        MOVE ACT-CAB-FACT-ID       TO WS-FACT-KEY
042500                                      WS-FACT-ID-PROCESO
042600        MOVE ACT-CAB-CLI-NOMBRE    TO WS-BLQ-CLI-NOMBRE
042700        MOVE ACT-CAB-CLI-NIT       TO WS-BLQ-CLI-NIT
042800        MOVE ACT-CAB-CLI-DOMICILIO TO WS-BLQ-CLI-DOMIC
042900        MOVE ACT-CAB-CLI-EMAIL     TO WS-BLQ-CLI-EMAIL
043000        MOVE ACT-CAB-FORMA-PAGO    TO WS-BLQ-FORMA-PAGO
043100        MOVE ACT-CAB-OBSERVACIONES TO WS-BLQ-OBSERV
043200        MOVE ACT-CAB-FECHA         TO WS-BLQ-FECHA
043300        MOVE ACT-CAB-FECHA-VENCE   TO WS-BLQ-FECHA-VENCE
043400        MOVE ACT-CAB-IMPUESTO      TO WS-BLQ-IMPUESTO
043500        MOVE ACT-CAB-MONEDA        TO WS-BLQ-MONEDA
043600        MOVE ACT-CAB-CAMBIADO-POR  TO WS-BLQ-CAMBIADO-POR
043700        MOVE ACT-CAB-VERSION-ESPER TO WS-BLQ-VER-ESPERADA
043800
043900        READ FACTURAS
044000
044100        EVALUATE TRUE
044200           WHEN FS-FACT IS NOT EQUAL '00'
044300              MOVE 'NO' TO WS-TRANSACCION-VALIDA
044400              STRING 'FACTURA NO ENCONTRADA - ID '
044500                     ACT-CAB-FACT-ID
044600                     DELIMITED BY SIZE INTO WS-MENSAJE-ERROR
044700           WHEN NOT FACT-EST-DRAFT
044800              MOVE 'NO' TO WS-TRANSACCION-VALIDA
044900              MOVE 'LA FACTURA NO ESTA EN ESTADO DRAFT'
045000                   TO WS-MENSAJE-ERROR
045100           WHEN WS-BLQ-VER-ESPERADA IS NOT EQUAL TO ZEROS AND
045200                WS-BLQ-VER-ESPERADA IS NOT EQUAL TO FACT-VERSION
045300              MOVE 'NO' TO WS-TRANSACCION-VALIDA
045400              MOVE 'VERSION DE LA FACTURA NO COINCIDE - CONFLICTO'
045500                   TO WS-MENSAJE-ERROR
045600           WHEN OTHER
045700              CONTINUE
045800        END-EVALUATE
045900
046000        PERFORM 2100-LEER-SOLICIT-I THRU 2100-LEER-SOLICIT-F
046100
046200        PERFORM 2200-VALIDAR-ITEMS-I THRU 2200-VALIDAR-ITEMS-F
046300           UNTIL FS-SOLICIT-FIN OR ACT-TIPO-CABECERA
046400                 OR ACT-TIPO-ENVIO
046500
046600        PERFORM 2300-VALIDAR-ENVIOS-I THRU 2300-VALIDAR-ENVIOS-F
046700           UNTIL FS-SOLICIT-FIN OR ACT-TIPO-CABECERA
046800
046900        IF WS-TRANSACCION-VALIDA = 'SI'
047000           PERFORM 2350-SNAPSHOT-HISTORIA-I
047100              THRU 2350-SNAPSHOT-HISTORIA-F
047200           PERFORM 2400-ACUMULAR-TOTALES-I
047300              THRU 2400-ACUMULAR-TOTALES-F
047400           PERFORM 2450-APLICAR-CAMBIOS-I
047500              THRU 2450-APLICAR-CAMBIOS-F
047600           PERFORM 2460-GRABAR-ITEMS-I
047700              THRU 2460-GRABAR-ITEMS-F
047800           PERFORM 2470-GRABAR-ENVIOS-I
047900              THRU 2470-GRABAR-ENVIOS-F
048000           PERFORM 2500-REGRABAR-FACTURA-I
048100              THRU 2500-REGRABAR-FACTURA-F
048200           PERFORM 2600-LLAMAR-BITACORA-I
048300              THRU 2600-LLAMAR-BITACORA-F
048400           ADD 1 TO WS-CANT-GRABADAS
048500        ELSE
048600           PERFORM 2700-LISTAR-RECHAZO-I
048700              THRU 2700-LISTAR-RECHAZO-F
048800           ADD 1 TO WS-CANT-RECHAZADAS
048900        END-IF
049000        ADD 1 TO WS-CANT-LEIDAS
049100     END-IF.
049200
049300 2000-PROCESO-F. EXIT.
049400
049500*-----------------------------------------------------------------
049600*---- LEE EL SIGUIENTE REGISTRO DE LA SOLICITUD ------------------
049700 2100-LEER-SOLICIT-I.
049800
049900     READ SOLICIT INTO WS-REG-ACTFAC
050000
050100     EVALUATE FS-SOLICIT
050200        WHEN '00'
050300           CONTINUE
050400        WHEN '10'
050500           CONTINUE
050600        WHEN OTHER
050700           DISPLAY '* ERROR EN LECTURA SOLICIT = ' FS-SOLICIT
050800           MOVE 9999 TO RETURN-CODE
050900           SET FS-SOLICIT-FIN TO TRUE
051000     END-EVALUATE.
051100
051200 2100-LEER-SOLICIT-F. EXIT.
051300
051400*-----------------------------------------------------------------
051500*---- ACUMULA UN ITEM DEL BLOQUE, VALIDA EL ENVIO REFERENCIADO ---
051600 2200-VALIDAR-ITEMS-I.
051700
051800     ADD 1 TO WS-BLQ-CANT-ITM
051900     MOVE ACT-ITM-DESCRIPCION TO WS-BLQ-ITM-DESC (WS-BLQ-CANT-ITM)
052000     MOVE ACT-ITM-ENVIO-ID    TO WS-BLQ-ITM-ENVIO (WS-BLQ-CANT-ITM)
052100     MOVE ACT-ITM-CANTIDAD    TO WS-BLQ-ITM-CANT (WS-BLQ-CANT-ITM)
052200     MOVE ACT-ITM-PRECIO-UNIT TO WS-BLQ-ITM-PRECIO (WS-BLQ-CANT-ITM)
052300
052400     COMPUTE WS-BLQ-ITM-TOTAL (WS-BLQ-CANT-ITM) ROUNDED =
052500             WS-BLQ-ITM-CANT (WS-BLQ-CANT-ITM) *
052600             WS-BLQ-ITM-PRECIO (WS-BLQ-CANT-ITM)
052700
052800     IF ACT-ITM-ENVIO-ID IS NOT EQUAL TO ZEROS
052900        MOVE ACT-ITM-ENVIO-ID TO WS-ENVIO-KEY
053000        READ ENVIO INTO WS-REG-ENVIO
053100        IF FS-ENVIO-NOTFND
053200           STRING 'ENVIO NO ENCONTRADO EN ITEM: '
053300                  ACT-ITM-ENVIO-ID
053400                  DELIMITED BY SIZE INTO WS-MENSAJE-ERROR
053500           MOVE 'NO' TO WS-TRANSACCION-VALIDA
053600        END-IF
053700     END-IF
053800
053900     PERFORM 2100-LEER-SOLICIT-I THRU 2100-LEER-SOLICIT-F.
054000
054100 2200-VALIDAR-ITEMS-F. EXIT.
054200
054300*-----------------------------------------------------------------
054400*---- ACUMULA UN VINCULO DIRECTO DE ENVIO (SIN VALIDAR UNICIDAD) -
054500 2300-VALIDAR-ENVIOS-I.
054600
054700     MOVE ACT-ENV-ENVIO-ID TO WS-ENVIO-KEY
054800     READ ENVIO INTO WS-REG-ENVIO
054900     IF FS-ENVIO-NOTFND
055000        STRING 'ENVIO NO ENCONTRADO EN VINCULO: '
055100               ACT-ENV-ENVIO-ID
055200               DELIMITED BY SIZE INTO WS-MENSAJE-ERROR
055300        MOVE 'NO' TO WS-TRANSACCION-VALIDA
055400     ELSE
055500        ADD 1 TO WS-BLQ-CANT-ENV
055600        MOVE ACT-ENV-ENVIO-ID
055700             TO WS-BLQ-ENV-TABLA (WS-BLQ-CANT-ENV)
055800     END-IF
055900
056000     PERFORM 2100-LEER-SOLICIT-I THRU 2100-LEER-SOLICIT-F.
056100
056200 2300-VALIDAR-ENVIOS-F. EXIT.
056300
056400*-----------------------------------------------------------------
056500*---- GRABA EN EL HISTORIAL UNA FOTO DE LA FACTURA ANTES DE       -
056600*---- MODIFICARLA. FALLA BEST-EFFORT, NO ABORTA LA ACTUALIZACION -
056700 2350-SNAPSHOT-HISTORIA-I.
056800
056900     SET  LK-BIT-ES-HIST      TO TRUE
057000     MOVE FACT-ID             TO LK-BIT-ENTIDAD-ID
057100     MOVE FACT-VERSION        TO LK-BIT-VERSION
057200     MOVE FACT-FOLIO-FISCAL   TO LK-BIT-FOLIO
057300     MOVE FACT-NUMERO         TO LK-BIT-NUMERO
057400     MOVE WS-BLQ-CAMBIADO-POR TO LK-BIT-CAMBIADO-POR
057500     MOVE 'N'                 TO LK-BIT-REVERTIDO
057600
057700     CALL 'PGMBITAC' USING LK-BITACORA-AREA
057800     IF LK-BIT-RC IS NOT EQUAL ZEROS
057900        DISPLAY '* NO SE PUDO GRABAR EL HISTORIAL PREVIO - FACT '
058000                WS-FACT-ID-PROCESO
058100     END-IF.
058200
058300 2350-SNAPSHOT-HISTORIA-F. EXIT.
058400
058500*-----------------------------------------------------------------
058600*---- SUBTOTAL Y TOTAL DE LA FACTURA A PARTIR DE LOS ITEMS -------
058700 2400-ACUMULAR-TOTALES-I.
058800
058900     MOVE 1 TO WS-INDICE
059000     PERFORM 2410-SUMAR-ITEM-I THRU 2410-SUMAR-ITEM-F
059100        UNTIL WS-INDICE > WS-BLQ-CANT-ITM
059200
059300     COMPUTE WS-TOTAL ROUNDED = WS-SUBTOTAL + WS-BLQ-IMPUESTO.
059400
059500 2400-ACUMULAR-TOTALES-F. EXIT.
059600
059700*-----------------------------------------------------------------
059800 2410-SUMAR-ITEM-I.
059900
060000     ADD WS-BLQ-ITM-TOTAL (WS-INDICE) TO WS-SUBTOTAL
060100     ADD 1 TO WS-INDICE.
060200
060300 2410-SUMAR-ITEM-F. EXIT.
060400
060500*-----------------------------------------------------------------
060600*---- APLICA LOS NUEVOS VALORES Y SUBE LA VERSION DE LA FACTURA --
060700 2450-APLICAR-CAMBIOS-I.
060800
060900     MOVE WS-BLQ-CLI-NOMBRE  TO FACT-CLI-NOMBRE
061000     MOVE WS-BLQ-CLI-NIT     TO FACT-CLI-NIT
061100     MOVE WS-BLQ-CLI-DOMIC   TO FACT-CLI-DOMICILIO
061200     MOVE WS-BLQ-CLI-EMAIL   TO FACT-CLI-EMAIL
061300     MOVE WS-BLQ-FORMA-PAGO  TO FACT-FORMA-PAGO
061400     MOVE WS-BLQ-OBSERV      TO FACT-OBSERVACIONES
061500     MOVE WS-BLQ-FECHA       TO FACT-FECHA
061600     MOVE WS-BLQ-FECHA-VENCE TO FACT-FECHA-VENCE
061700     MOVE WS-SUBTOTAL        TO FACT-SUBTOTAL
061800     MOVE WS-BLQ-IMPUESTO    TO FACT-IMPUESTO
061900     MOVE WS-TOTAL           TO FACT-TOTAL
062000     MOVE WS-BLQ-MONEDA      TO FACT-MONEDA
062100     ADD  1                  TO FACT-VERSION.
062200
062300 2450-APLICAR-CAMBIOS-F. EXIT.
062400
062500*-----------------------------------------------------------------
062600*---- AGREGA LOS ITEMS NUEVOS AL FINAL DE ITEMSN -----------------
062700 2460-GRABAR-ITEMS-I.
062800
062900     MOVE 1 TO WS-INDICE
063000     PERFORM 2461-GRABAR-UN-ITEM-I THRU 2461-GRABAR-UN-ITEM-F
063100        UNTIL WS-INDICE > WS-BLQ-CANT-ITM.
063200
063300 2460-GRABAR-ITEMS-F. EXIT.
063400
063500*-----------------------------------------------------------------
063600 2461-GRABAR-UN-ITEM-I.
063700
063800     ADD 1 TO WS-SIG-ITEM-ID
063900     MOVE WS-SIG-ITEM-ID                 TO ITM-ID
064000     MOVE WS-FACT-ID-PROCESO             TO ITM-FACT-ID
064100     MOVE WS-BLQ-ITM-ENVIO (WS-INDICE)   TO ITM-ENVIO-ID
064200     MOVE WS-BLQ-ITM-DESC (WS-INDICE)    TO ITM-DESCRIPCION
064300     MOVE WS-BLQ-ITM-CANT (WS-INDICE)    TO ITM-CANTIDAD
064400     MOVE WS-BLQ-ITM-PRECIO (WS-INDICE)  TO ITM-PRECIO-UNIT
064500     MOVE WS-BLQ-ITM-TOTAL (WS-INDICE)   TO ITM-PRECIO-TOTAL
064600     WRITE REG-ITEMSN FROM WS-REG-ITEMFA
064700     IF FS-ITEMN IS NOT EQUAL '00'
064800        DISPLAY '* ERROR EN GRABAR ITEM ACTUALIZADO = ' FS-ITEMN
064900        MOVE 9999 TO RETURN-CODE
065000     END-IF
065100     ADD 1 TO WS-INDICE.
065200
065300 2461-GRABAR-UN-ITEM-F. EXIT.
065400
065500*-----------------------------------------------------------------
065600*---- AGREGA LOS VINCULOS DE ENVIO NUEVOS AL FINAL DE ENVFACN ----
065700 2470-GRABAR-ENVIOS-I.
065800
065900     MOVE 1 TO WS-INDICE
066000     PERFORM 2471-GRABAR-UN-ENVIO-I THRU 2471-GRABAR-UN-ENVIO-F
066100        UNTIL WS-INDICE > WS-BLQ-CANT-ENV.
066200
066300 2470-GRABAR-ENVIOS-F. EXIT.
066400
066500*-----------------------------------------------------------------
066600 2471-GRABAR-UN-ENVIO-I.
066700
066800     ADD 1 TO WS-SIG-ENVF-ID
066900     MOVE WS-SIG-ENVF-ID                 TO ENF-ID
067000     MOVE WS-FACT-ID-PROCESO             TO ENF-FACT-ID
067100     MOVE WS-BLQ-ENV-TABLA (WS-INDICE)   TO ENF-ENVIO-ID
067200     WRITE REG-ENVFACN FROM WS-REG-ENVFAC
067300     IF FS-ENVFN IS NOT EQUAL '00'
067400        DISPLAY '* ERROR EN GRABAR VINCULO ENVIO = ' FS-ENVFN
067500        MOVE 9999 TO RETURN-CODE
067600     END-IF
067700     ADD 1 TO WS-INDICE.
067800
067900 2471-GRABAR-UN-ENVIO-F. EXIT.
068000
068100*-----------------------------------------------------------------
068200*---- REGRABA EL MAESTRO DE FACTURAS CON LOS VALORES NUEVOS ------
068300 2500-REGRABAR-FACTURA-I.
068400
068500     REWRITE FACT-REGISTRO
068600     IF FS-FACT IS NOT EQUAL '00'
068700        DISPLAY '* ERROR EN REGRABAR FACTURA = ' FS-FACT
068800        MOVE 9999 TO RETURN-CODE
068900     END-IF.
069000
069100 2500-REGRABAR-FACTURA-F. EXIT.
069200
069300*-----------------------------------------------------------------
069400*---- LLAMA A LA RUTINA DE BITACORA PARA EL EVENTO DE ACTUALIZAR -
069500*---- (BEST-EFFORT, NO ABORTA LA ACTUALIZACION SI FALLA) ---------
069600 2600-LLAMAR-BITACORA-I.
069700
069800     SET  LK-BIT-ES-AUDI       TO TRUE
069900     MOVE 'Invoice'            TO LK-BIT-ENTIDAD-TIPO
070000     MOVE WS-FACT-ID-PROCESO   TO LK-BIT-ENTIDAD-ID
070100     MOVE 'UPDATE'             TO LK-BIT-ACCION
070200     MOVE WS-BLQ-CAMBIADO-POR  TO LK-BIT-CAMBIADO-POR
070300     MOVE 'FACTURA ACTUALIZADA EN ESTADO DRAFT' TO LK-BIT-RESUMEN
070400
070500     CALL 'PGMBITAC' USING LK-BITACORA-AREA
070600     IF LK-BIT-RC IS NOT EQUAL ZEROS
070700        DISPLAY '* NO SE PUDO GRABAR LA BITACORA DE ACTUALIZACION'
070800     END-IF.
070900
071000 2600-LLAMAR-BITACORA-F. EXIT.
071100
071200*-----------------------------------------------------------------
071300*---- LISTA UNA FACTURA RECHAZADA EN DDLISTA ---------------------
071400 2700-LISTAR-RECHAZO-I.
071500
071600     IF WS-PRIMER-ERROR = 'SI'
071700        MOVE 'NO' TO WS-PRIMER-ERROR
071800        WRITE REG-LISTA FROM IMP-TITULO
071900        WRITE REG-LISTA FROM IMP-SUBTITULO
072000        WRITE REG-LISTA FROM WS-LINEA
072100     END-IF
072200
072300     MOVE WS-FACT-ID-PROCESO TO IMP-FACT-ID
072400     MOVE WS-MENSAJE-ERROR   TO IMP-MOTIVO
072500     WRITE REG-LISTA FROM IMP-REG-RECHAZO.
072600
072700 2700-LISTAR-RECHAZO-F. EXIT.
072800
072900*-----------------------------------------------------------------
073000 9999-FINAL-I.
073100
073200     CLOSE SOLICIT FACTURAS ITEMSN ENVFACN ENVIO LISTA
073300
073400     DISPLAY '=============================================='
073500     MOVE WS-CANT-LEIDAS     TO WS-FORMATO-PRINT
073600     DISPLAY ' TOTAL DE SOLICITUDES LEIDAS     ' WS-FORMATO-PRINT
073700     MOVE WS-CANT-GRABADAS   TO WS-FORMATO-PRINT
073800     DISPLAY ' TOTAL DE FACTURAS ACTUALIZADAS  ' WS-FORMATO-PRINT
073900     MOVE WS-CANT-RECHAZADAS TO WS-FORMATO-PRINT
074000     DISPLAY ' TOTAL DE FACTURAS RECHAZADAS    ' WS-FORMATO-PRINT.
074100
074200 9999-FINAL-F. EXIT.
