000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMREFAC.
000300 AUTHOR. RQUIROGA.
000400 INSTALLATION. CURSOLOGICA - SISTEMA P6-FACTURACION.
000500 DATE-WRITTEN. 12/03/1991.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO CURSOLOGICA.
000800******************************************************************
000900*                                                                *
001000*  PROGRAMA: PGMREFAC                                            *
001100*  DESCRIPCION:                                                  *
001200*    LISTADO GENERAL DE FACTURAS (FACTFILE/DDFACT), RECORRIDO    *
001300*    SECUENCIAL COMPLETO SIN CORTE DE CONTROL. IMPRIME NUMERO     *
001400*    DE FACTURA, NOMBRE DEL CLIENTE, SUBTOTAL, IMPUESTO, TOTAL    *
001500*    Y ESTADO. AL FINAL DEL LISTADO, IMPRIME EL TOTAL GENERAL     *
001600*    DE TODAS LAS FACTURAS LEIDAS (DDLISTA).                      *
001700*                                                                *
001800******************************************************************
001900*    HISTORIAL DE CAMBIOS                                        *
002000*    FECHA       AUTOR     PETIC.   DESCRIPCION                  *
002100*    ----------  --------  -------  --------------------------- *
002200*    12/03/1991  RQUIROGA  CAF-001  ALTA INICIAL DEL LISTADO.     *
002300*    05/11/1992  RQUIROGA  CAF-014  SE AGREGA LA COLUMNA ESTADO.  *
002400*    14/01/1999  JCANDIA   CAF-Y2K  FECHA DEL TITULO A 4 DIGITOS  *
002500*                                   DE SIGLO (Y2K).               *
002600*    19/02/2007  JCANDIA   CAF-045  SE AGREGA EL TOTAL GENERAL AL *
002700*                                   PIE DEL LISTADO.              *
002800******************************************************************
002900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     UPSI-0 IS WS-SWITCH-DIAGNOSTICO.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600
003700     SELECT FACTURAS ASSIGN DDFACT
003800            ORGANIZATION IS RELATIVE
003900            ACCESS MODE IS SEQUENTIAL
004000            FILE STATUS IS FS-FACT.
004100
004200     SELECT LISTA    ASSIGN DDLISTA
004300            FILE STATUS IS FS-LISTA.
004400
004500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004600 DATA DIVISION.
004700 FILE SECTION.
004800
004900 FD  FACTURAS.
005000     COPY CPFACTU.
005100
005200 FD  LISTA
005300     BLOCK CONTAINS 0 RECORDS
005400     RECORDING MODE IS F.
005500 01  REG-LISTA            PIC X(100).
005600
005700 WORKING-STORAGE SECTION.
005800*========================*
005900
006000 77  FS-FACT                PIC XX      VALUE SPACES.
006100     88  FS-FACT-FIN                    VALUE '10'.
006200 77  FS-LISTA               PIC XX      VALUE SPACES.
006300
006400 77  WS-FORMATO-PRINT        PIC ZZZZ9   VALUE ZEROS.
006500 77  WS-CANT-LEIDAS          PIC 9(5)    USAGE COMP VALUE ZEROS.
006600 77  WS-CANT-PAGINA          PIC 9(2)    USAGE COMP VALUE 1.
006700 77  WS-CANT-LINEA           PIC 9(2)    USAGE COMP VALUE ZEROS.
006800 77  WS-LINEA-FIJA           PIC 9(2)    USAGE COMP VALUE 55.
006900
007000 77  WS-TOTAL-GENERAL        PIC S9(10)V9(02) USAGE COMP-3
007100                             VALUE ZEROS.
007200
007300 01  WS-FECHA.
007400     03  WS-FEC-SIGLO        PIC 99      VALUE ZEROS.
007500     03  WS-FEC-ANIO         PIC 99      VALUE ZEROS.
007600     03  WS-FEC-MES          PIC 99      VALUE ZEROS.
007700     03  WS-FEC-DIA          PIC 99      VALUE ZEROS.
007750     03  FILLER              PIC X(01)   VALUE SPACES.
007800
007900*---- IMPRESION -----------------------------------------------
008000 77  WS-LINE                 PIC X(100)  VALUE ALL '='.
008100 77  WS-LINE2                PIC X(100)  VALUE ALL '-'.
008200 77  WS-SEPARATE             PIC X(100)  VALUE SPACES.
008300
008400 01  IMP-TITULO.
008500     03  FILLER              PIC X(07)  VALUE 'FECHA: '.
008600     03  IMP-TIT-DIA         PIC Z9     VALUE ZEROS.
008700     03  FILLER              PIC X      VALUE '-'.
008800     03  IMP-TIT-MES         PIC Z9     VALUE ZEROS.
008900     03  FILLER              PIC X      VALUE '-'.
009000     03  FILLER              PIC 99     VALUE 20.
009100     03  IMP-TIT-ANIO        PIC 99     VALUE ZEROS.
009200     03  FILLER              PIC X(08)  VALUE SPACES.
009300     03  FILLER              PIC X(22)  VALUE
009400         'LISTADO GENERAL FACTURAS'.
009500     03  FILLER              PIC X(08)  VALUE SPACES.
009600     03  FILLER              PIC X(08)  VALUE 'PGMREFAC'.
009700     03  FILLER              PIC X(02)  VALUE SPACES.
009800     03  FILLER              PIC X(14)  VALUE 'NUMERO PAGINA:'.
009900     03  IMP-TIT-PAGINA      PIC Z9     VALUE ZEROS.
010000     03  FILLER              PIC X(07)  VALUE SPACES.
010100
010200 01  IMP-HEADER-REG.
010300     03  FILLER              PIC X(03)  VALUE ' | '.
010400     03  FILLER              PIC X(18)  VALUE 'NUMERO FACTURA'.
010500     03  FILLER              PIC X(03)  VALUE ' | '.
010600     03  FILLER              PIC X(30)  VALUE 'CLIENTE'.
010700     03  FILLER              PIC X(03)  VALUE ' | '.
010800     03  FILLER              PIC X(13)  VALUE 'SUBTOTAL'.
010900     03  FILLER              PIC X(03)  VALUE ' | '.
011000     03  FILLER              PIC X(13)  VALUE 'IMPUESTO'.
011100     03  FILLER              PIC X(03)  VALUE ' | '.
011200     03  FILLER              PIC X(13)  VALUE 'TOTAL'.
011300     03  FILLER              PIC X(03)  VALUE ' | '.
011400     03  FILLER              PIC X(10)  VALUE 'ESTADO'.
011500     03  FILLER              PIC X(03)  VALUE ' | '.
011600
011700 01  IMP-REG-LISTADO.
011800     03  FILLER              PIC X(03)  VALUE ' | '.
011900     03  IMP-NUMERO          PIC X(18).
012000     03  FILLER              PIC X(03)  VALUE ' | '.
012100     03  IMP-CLIENTE         PIC X(30).
012200     03  FILLER              PIC X(03)  VALUE ' | '.
012300     03  IMP-SUBTOTAL        PIC -ZZZZZZZZ9.99.
012400     03  FILLER              PIC X(03)  VALUE ' | '.
012500     03  IMP-IMPUESTO        PIC -ZZZZZZZZ9.99.
012600     03  FILLER              PIC X(03)  VALUE ' | '.
012700     03  IMP-TOTAL           PIC -ZZZZZZZZ9.99.
012800     03  FILLER              PIC X(03)  VALUE ' | '.
012900     03  IMP-ESTADO          PIC X(10).
013000     03  FILLER              PIC X(03)  VALUE ' | '.
013100
013200 01  IMP-FOOTER.
013300     03  FILLER              PIC X(01)  VALUE SPACES.
013400     03  FILLER              PIC X(20)  VALUE 'TOTAL DE FACTURAS: '.
013500     03  IMP-FOOT-CANT       PIC ZZZZ9.
013600     03  FILLER              PIC X(03)  VALUE SPACES.
013700     03  FILLER              PIC X(14)  VALUE 'TOTAL GENERAL:'.
013800     03  IMP-FOOT-TOTAL      PIC -ZZZZZZZZZZ9.99.
013900     03  FILLER              PIC X(20)  VALUE SPACES.
014000
014100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
014200 PROCEDURE DIVISION.
014300
014400 MAIN-PROGRAM-I.
014500
014600     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
014700     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
014800                            UNTIL FS-FACT-FIN
014900     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
015000
015100 MAIN-PROGRAM-F. GOBACK.
015200
015300*-----------------------------------------------------------------
015400 1000-INICIO-I.
015500
015600     ACCEPT WS-FECHA FROM DATE
015700     MOVE WS-FEC-DIA  TO IMP-TIT-DIA
015800     MOVE WS-FEC-MES  TO IMP-TIT-MES
015900     MOVE WS-FEC-ANIO TO IMP-TIT-ANIO
016000
016100     OPEN INPUT FACTURAS
016200     IF FS-FACT IS NOT EQUAL '00'
016300        DISPLAY '* ERROR EN OPEN FACTFILE = ' FS-FACT
016400        MOVE 9999 TO RETURN-CODE
016500        SET FS-FACT-FIN TO TRUE
016600     END-IF
016700
016800     OPEN OUTPUT LISTA
016900     IF FS-LISTA IS NOT EQUAL '00'
017000        DISPLAY '* ERROR EN OPEN LISTA = ' FS-LISTA
017100        MOVE 9999 TO RETURN-CODE
017200        SET FS-FACT-FIN TO TRUE
017300     END-IF
017400
017500     PERFORM 6500-IMPRIMIR-TITULO-I THRU 6500-IMPRIMIR-TITULO-F
017600     PERFORM 2100-LEER-FACTURAS-I   THRU 2100-LEER-FACTURAS-F.
017700
017800 1000-INICIO-F. EXIT.
017900
018000*-----------------------------------------------------------------
018100*---- IMPRIME UNA FILA DEL LISTADO Y ACUMULA EL TOTAL GENERAL ---
018200 2000-PROCESO-I.
018300
018400     PERFORM 6000-VERIF-SALTO-PAGINA-I THRU 6000-VERIF-SALTO-PAGINA-F
018500     PERFORM 6900-IMP-REGISTRO-I       THRU 6900-IMP-REGISTRO-F
018600     ADD FACT-TOTAL TO WS-TOTAL-GENERAL
018700     PERFORM 2100-LEER-FACTURAS-I      THRU 2100-LEER-FACTURAS-F.
018800
018900 2000-PROCESO-F. EXIT.
019000
019100*-----------------------------------------------------------------
019200 2100-LEER-FACTURAS-I.
019300
019400     READ FACTURAS NEXT RECORD
019500
019600     EVALUATE FS-FACT
019700        WHEN '00'
019800           ADD 1 TO WS-CANT-LEIDAS
019900        WHEN '10'
020000           SET FS-FACT-FIN TO TRUE
020100        WHEN OTHER
020200           DISPLAY '* ERROR EN LECTURA FACTFILE = ' FS-FACT
020300           MOVE 9999 TO RETURN-CODE
020400           SET FS-FACT-FIN TO TRUE
020500     END-EVALUATE.
020600
020700 2100-LEER-FACTURAS-F. EXIT.
020800
020900*-----------------------------------------------------------------
021000*---- SALTA DE PAGINA Y REPITE EL TITULO CUANDO SE LLENA LA HOJA -
021100 6000-VERIF-SALTO-PAGINA-I.
021200
021300     IF WS-CANT-LINEA IS GREATER THAN WS-LINEA-FIJA
021400        PERFORM 6500-IMPRIMIR-TITULO-I THRU 6500-IMPRIMIR-TITULO-F
021500     END-IF.
021600
021700 6000-VERIF-SALTO-PAGINA-F. EXIT.
021800
021900*-----------------------------------------------------------------
022000*---- IMPRIME TITULO, ENCABEZADO DE COLUMNAS Y LINEA DIVISORA ----
022100 6500-IMPRIMIR-TITULO-I.
022200
022300     MOVE WS-CANT-PAGINA TO IMP-TIT-PAGINA
022400     ADD 1 TO WS-CANT-PAGINA
022500     MOVE ZEROS TO WS-CANT-LINEA
022600
022700     WRITE REG-LISTA FROM WS-SEPARATE AFTER PAGE
022800     WRITE REG-LISTA FROM IMP-TITULO  AFTER PAGE
022900     WRITE REG-LISTA FROM WS-LINE     AFTER PAGE
023000     WRITE REG-LISTA FROM IMP-HEADER-REG
023100     WRITE REG-LISTA FROM WS-LINE2
023200
023300     IF FS-LISTA IS NOT EQUAL '00'
023400        DISPLAY '* ERROR EN WRITE LISTA = ' FS-LISTA
023500        MOVE 9999 TO RETURN-CODE
023600        SET FS-FACT-FIN TO TRUE
023700     END-IF.
023800
023900 6500-IMPRIMIR-TITULO-F. EXIT.
024000
024100*-----------------------------------------------------------------
024200*---- IMPRIME UNA FILA DE DATOS DE LA FACTURA --------------------
024300 6900-IMP-REGISTRO-I.
024400
024500     MOVE FACT-NUMERO    TO IMP-NUMERO
024600     MOVE FACT-CLI-NOMBRE TO IMP-CLIENTE
024700     MOVE FACT-SUBTOTAL  TO IMP-SUBTOTAL
024800     MOVE FACT-IMPUESTO  TO IMP-IMPUESTO
024900     MOVE FACT-TOTAL     TO IMP-TOTAL
025000     MOVE FACT-ESTADO    TO IMP-ESTADO
025100
025200     WRITE REG-LISTA FROM IMP-REG-LISTADO
025300     IF FS-LISTA IS NOT EQUAL '00'
025400        DISPLAY '* ERROR EN WRITE LISTA = ' FS-LISTA
025500        MOVE 9999 TO RETURN-CODE
025600        SET FS-FACT-FIN TO TRUE
025700     END-IF
025800     ADD 1 TO WS-CANT-LINEA.
025900
026000 6900-IMP-REGISTRO-F. EXIT.
026100
026200*-----------------------------------------------------------------
026300 9999-FINAL-I.
026400
026500     MOVE WS-CANT-LEIDAS   TO IMP-FOOT-CANT
026600     MOVE WS-TOTAL-GENERAL TO IMP-FOOT-TOTAL
026700     WRITE REG-LISTA FROM WS-LINE
026800     WRITE REG-LISTA FROM IMP-FOOTER
026900
027000     CLOSE FACTURAS LISTA
027100
027200     MOVE WS-CANT-LEIDAS TO WS-FORMATO-PRINT
027300     DISPLAY '=============================================='
027400     DISPLAY ' TOTAL DE FACTURAS LISTADAS      ' WS-FORMATO-PRINT.
027500
027600 9999-FINAL-F. EXIT.
