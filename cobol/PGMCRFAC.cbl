000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMCRFAC.
000300 AUTHOR. R QUIROGA.
000400 INSTALLATION. CURSOLOGICA - SISTEMA P6-FACTURACION.
000500 DATE-WRITTEN. 12/03/1991.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO CURSOLOGICA.
000800******************************************************************
000900*                                                                *
001000*  PROGRAMA: PGMCRFAC                                            *
001100*  DESCRIPCION:                                                  *
001200*    ALTA DE FACTURAS A PARTIR DEL ARCHIVO DE SOLICITUDES        *
001300*    (DDENTRA). CADA BLOQUE DE LA SOLICITUD TRAE UNA CABECERA,   *
001400*    0..N ITEMS Y 0..N ENVIOS A VINCULAR DIRECTAMENTE.           *
001500*    CALCULA TOTALES POR ITEM, SUBTOTAL Y TOTAL DE LA FACTURA,   *
001600*    VALIDA LA EXISTENCIA DE LOS ENVIOS REFERENCIADOS Y LA       *
001700*    UNICIDAD DEL VINCULO FACTURA-ENVIO, GRABA EL MAESTRO DE     *
001800*    FACTURAS (FACTFILE), EL DETALLE (ITEMFILE) Y LOS VINCULOS   *
001900*    (ENVFFILE), Y LLAMA A LA RUTINA DE BITACORA PARA DEJAR      *
002000*    CONSTANCIA DE LA ALTA (CALL PGMBITAC).                      *
002100*                                                                *
002200******************************************************************
002300*    HISTORIAL DE CAMBIOS                                        *
002400*    FECHA       AUTOR     PETIC.   DESCRIPCION                  *
002500*    ----------  --------  -------  --------------------------- *
002600*    12/03/1991  RQUIROGA  CAF-001  ALTA INICIAL DEL PROGRAMA.   *
002700*    05/11/1992  RQUIROGA  CAF-014  SE AGREGA VALIDACION DE      *
002800*                                   ENVIOS YA VINCULADOS.        *
002900*    22/07/1994  MBRAVO    CAF-022  SE AGREGA FACT-VERSION AL    *
003000*                                   GRABAR LA FACTURA.           *
003100*    14/01/1999  JCANDIA   CAF-Y2K  FECHAS A 4 DIGITOS DE SIGLO  *
003200*                                   (Y2K). SIN IMPACTO LOGICO.   *
003300*    08/09/2003  MBRAVO    CAF-031  SE INICIALIZA FACT-PDF-URL   *
003400*                                   EN BLANCO AL CREAR.          *
003500******************************************************************
003600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     UPSI-0 IS WS-SWITCH-DIAGNOSTICO.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300
004400     SELECT SOLICIT  ASSIGN DDENTRA
004500            FILE STATUS IS FS-SOLICIT.
004600
004700     SELECT FACTURAS ASSIGN DDFACT
004800            ORGANIZATION IS RELATIVE
004900            ACCESS MODE IS DYNAMIC
005000            RELATIVE KEY IS WS-FACT-KEY
005100            FILE STATUS IS FS-FACT.
005200
005300     SELECT ITEMS    ASSIGN DDITEM
005400            FILE STATUS IS FS-ITEM.
005500
005600     SELECT ENVFAC   ASSIGN DDENVF
005700            FILE STATUS IS FS-ENVF.
005800
005900     SELECT ENVIO    ASSIGN DDENVIO
006000            ORGANIZATION IS RELATIVE
006100            ACCESS MODE IS DYNAMIC
006200            RELATIVE KEY IS WS-ENVIO-KEY
006300            FILE STATUS IS FS-ENVIO.
006400
006500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006600 DATA DIVISION.
006700 FILE SECTION.
006800
006900 FD  SOLICIT
007000     BLOCK CONTAINS 0 RECORDS
007100     RECORDING MODE IS F.
007200 01  REG-SOLICIT          PIC X(721).
007300
007400 FD  FACTURAS.
007500     COPY CPFACTU.
007600
007700 FD  ITEMS
007800     BLOCK CONTAINS 0 RECORDS
007900     RECORDING MODE IS F.
008000     COPY CPITEMFA.
008100
008200 FD  ENVFAC
008300     BLOCK CONTAINS 0 RECORDS
008400     RECORDING MODE IS F.
008500     COPY CPENVFAC.
008600
008700 FD  ENVIO.
008800     COPY CPENVIO.
008900
009000 WORKING-STORAGE SECTION.
009100*========================*
009200
009300*---- STATUS DE ARCHIVOS -----------------------------------------
009400 77  FS-SOLICIT             PIC XX      VALUE SPACES.
009500     88  FS-SOLICIT-FIN                 VALUE '10'.
009600 77  FS-FACT                PIC XX      VALUE SPACES.
009700 77  FS-ITEM                PIC XX      VALUE SPACES.
009800 77  FS-ENVF                PIC XX      VALUE SPACES.
009900 77  FS-ENVIO               PIC XX      VALUE SPACES.
010000     88  FS-ENVIO-OK                    VALUE '00'.
010100     88  FS-ENVIO-NOTFND                VALUE '23'.
010200
010300 77  WS-FACT-KEY             PIC 9(9)    USAGE COMP VALUE ZEROS.
010400 77  WS-ENVIO-KEY            PIC 9(9)    USAGE COMP VALUE ZEROS.
010500
010600*---- CONTADORES DE CORRIDA (TODOS COMP) -------------------------
010700 77  WS-CANT-LEIDAS          PIC 9(5)    USAGE COMP VALUE ZEROS.
010800 77  WS-CANT-GRABADAS        PIC 9(5)    USAGE COMP VALUE ZEROS.
010900 77  WS-CANT-RECHAZADAS      PIC 9(5)    USAGE COMP VALUE ZEROS.
011000 77  WS-FORMATO-PRINT        PIC ZZZZ9   VALUE ZEROS.
011100
011200*---- SECUENCIAS DE ALTA (SIMULAN IDENTITY DEL MAESTRO) ----------
011300 77  WS-SIG-FACT-ID          PIC 9(9)    USAGE COMP VALUE ZEROS.
011400 77  WS-SIG-ITEM-ID          PIC 9(9)    USAGE COMP VALUE ZEROS.
011500 77  WS-SIG-ENVF-ID          PIC 9(9)    USAGE COMP VALUE ZEROS.
011600
011700*---- CONTROL DE LA TRANSACCION EN CURSO --------------------------
011800 77  WS-TRANSACCION-VALIDA   PIC X(02)   VALUE 'SI'.
011900 77  WS-MENSAJE-ERROR        PIC X(60)   VALUE SPACES.
012000 77  WS-INDICE               PIC 9(3)    USAGE COMP VALUE ZEROS.
012100 77  WS-INDICE2              PIC 9(3)    USAGE COMP VALUE ZEROS.
012200
012300*---- TABLA EN MEMORIA DE ENVIOS YA VINCULADOS A OTRA FACTURA ----
012400 01  WS-TABLA-ENVIOS-LIGADOS.
012500     03  WS-ENV-LIG-CANT     PIC 9(5)    USAGE COMP VALUE ZEROS.
012600     03  WS-ENV-LIG-TABLA    OCCURS 300 TIMES
012700                             PIC 9(9)    USAGE COMP.
012750     03  FILLER              PIC X(01)   VALUE SPACES.
012800
012900*---- ACUMULACION DE UN BLOQUE (CABECERA + ITEMS + ENVIOS) -------
013000 01  WS-BLOQUE-CABECERA.
013100     03  WS-BLQ-CLI-NOMBRE   PIC X(100)  VALUE SPACES.
013200     03  WS-BLQ-CLI-NIT      PIC X(030)  VALUE SPACES.
013300     03  WS-BLQ-CLI-DOMIC    PIC X(200)  VALUE SPACES.
013400     03  WS-BLQ-CLI-EMAIL    PIC X(100)  VALUE SPACES.
013500     03  WS-BLQ-FORMA-PAGO   PIC X(030)  VALUE SPACES.
013600     03  WS-BLQ-OBSERV       PIC X(200)  VALUE SPACES.
013700     03  WS-BLQ-FECHA        PIC 9(008)  VALUE ZEROS.
013800     03  WS-BLQ-FECHA-VENCE  PIC 9(008)  VALUE ZEROS.
013900     03  WS-BLQ-IMPUESTO     PIC S9(08)V9(02) USAGE COMP-3
014000                             VALUE ZEROS.
014100     03  WS-BLQ-MONEDA       PIC X(010)  VALUE SPACES.
014200     03  WS-BLQ-CREADO-POR   PIC 9(009)  VALUE ZEROS.
014250     03  FILLER              PIC X(001)  VALUE SPACES.
014300
014400 01  WS-BLOQUE-ITEMS.
014500     03  WS-BLQ-CANT-ITM     PIC 9(3)    USAGE COMP VALUE ZEROS.
014600     03  WS-BLQ-ITM-TABLA    OCCURS 50 TIMES.
014700         05  WS-BLQ-ITM-DESC     PIC X(200).
014800         05  WS-BLQ-ITM-ENVIO    PIC 9(9)  USAGE COMP.
014900         05  WS-BLQ-ITM-CANT     PIC 9(5)  USAGE COMP.
015000         05  WS-BLQ-ITM-PRECIO   PIC S9(08)V9(02) USAGE COMP-3.
015100         05  WS-BLQ-ITM-TOTAL    PIC S9(08)V9(02) USAGE COMP-3.
015150     03  FILLER              PIC X(001)  VALUE SPACES.
015200
015300 01  WS-BLOQUE-ENVIOS.
015400     03  WS-BLQ-CANT-ENV     PIC 9(3)    USAGE COMP VALUE ZEROS.
015500     03  WS-BLQ-ENV-TABLA    OCCURS 50 TIMES
015600                             PIC 9(9)      USAGE COMP.
015650     03  FILLER              PIC X(001)  VALUE SPACES.
015700
015800 77  WS-SUBTOTAL             PIC S9(08)V9(02) USAGE COMP-3
015900                             VALUE ZEROS.
016000 77  WS-TOTAL                PIC S9(08)V9(02) USAGE COMP-3
016100                             VALUE ZEROS.
016200
016300*---- AREA DE COMUNICACION CON LA RUTINA DE BITACORA (PGMBITAC) -
016400 01  LK-BITACORA-AREA.
016500     03  LK-BIT-TIPO-REG     PIC X(04)   VALUE SPACES.
016600         88  LK-BIT-ES-AUDI          VALUE 'AUDI'.
016700         88  LK-BIT-ES-HIST          VALUE 'HIST'.
016800     03  LK-BIT-ENTIDAD-TIPO PIC X(30)   VALUE SPACES.
016900     03  LK-BIT-ENTIDAD-ID   PIC 9(09)   VALUE ZEROS.
017000     03  LK-BIT-ACCION       PIC X(10)   VALUE SPACES.
017100     03  LK-BIT-CAMBIADO-POR PIC 9(09)   VALUE ZEROS.
017200     03  LK-BIT-RESUMEN      PIC X(200)  VALUE SPACES.
017300     03  LK-BIT-VERSION      PIC 9(04)   VALUE ZEROS.
017400     03  LK-BIT-FOLIO        PIC X(100)  VALUE SPACES.
017500     03  LK-BIT-NUMERO       PIC X(100)  VALUE SPACES.
017600     03  LK-BIT-REVERTIDO    PIC X(01)   VALUE 'N'.
017700     03  LK-BIT-RC           PIC 9(02)   USAGE COMP VALUE ZEROS.
017750     03  FILLER              PIC X(01)   VALUE SPACES.
017800
017900*///////////// COPY DE LA TRANSACCION DE ENTRADA ////////////////
018000     COPY CPSOLFAC.
018100*/////////////////////////////////////////////////////////////////
018200
018300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
018400 PROCEDURE DIVISION.
018500
018600 MAIN-PROGRAM-I.
018700
018800     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
018900     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
019000                            UNTIL FS-SOLICIT-FIN
019100     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
019200
019300 MAIN-PROGRAM-F. GOBACK.
019400
019500*-----------------------------------------------------------------
019600*---- APERTURA DE ARCHIVOS Y CARGA DE LA TABLA DE ENVIOS LIGADOS -
019700 1000-INICIO-I.
019800
019900     OPEN INPUT  SOLICIT
020000     IF FS-SOLICIT IS NOT EQUAL '00'
020100        DISPLAY '* ERROR EN OPEN SOLICIT = ' FS-SOLICIT
020200        MOVE 9999 TO RETURN-CODE
020300        SET FS-SOLICIT-FIN TO TRUE
020400     END-IF
020500
020600     OPEN INPUT  ENVFAC
020700     PERFORM 1100-CARGAR-LIGADOS-I THRU 1100-CARGAR-LIGADOS-F
020800     CLOSE ENVFAC
020900
021000     OPEN EXTEND FACTURAS
021100     OPEN EXTEND ITEMS
021200     OPEN EXTEND ENVFAC
021300     OPEN INPUT  ENVIO
021400
021500     PERFORM 2100-LEER-SOLICIT-I THRU 2100-LEER-SOLICIT-F.
021600
021700 1000-INICIO-F. EXIT.
021800
021900*-----------------------------------------------------------------
022000*---- LEE ENVFFILE COMPLETO Y CARGA LOS ENF-ENVIO-ID EN MEMORIA --
022100 1100-CARGAR-LIGADOS-I.
022200
022300     READ ENVFAC INTO WS-REG-ENVFAC
022400     PERFORM 1110-ACUM-LIGADO-I THRU 1110-ACUM-LIGADO-F
022500        UNTIL FS-ENVF = '10'.
022600
022700 1100-CARGAR-LIGADOS-F. EXIT.
022800
022900*-----------------------------------------------------------------
023000 1110-ACUM-LIGADO-I.
023100
023200     ADD 1 TO WS-ENV-LIG-CANT
023300     MOVE ENF-ENVIO-ID TO WS-ENV-LIG-TABLA (WS-ENV-LIG-CANT)
023400     READ ENVFAC INTO WS-REG-ENVFAC.
023500
023600 1110-ACUM-LIGADO-F. EXIT.
023700
023800*-----------------------------------------------------------------
023900*---- CONDUCE UN BLOQUE (CABECERA + ITEMS + ENVIOS) A TERMINO ----
024000 2000-PROCESO-I.
024100
024200     MOVE 'SI' TO WS-TRANSACCION-VALIDA
024300     MOVE SPACES TO WS-MENSAJE-ERROR
024400     MOVE ZEROS  TO WS-BLQ-CANT-ITM WS-BLQ-CANT-ENV
024500                    WS-SUBTOTAL WS-TOTAL
024600
024700     IF NOT SOL-TIPO-CABECERA
024800        DISPLAY '* SE ESPERABA REGISTRO CABECERA, SE OMITE'
024900        MOVE 'SI' TO WS-TRANSACCION-VALIDA
025000        PERFORM 2100-LEER-SOLICIT-I THRU 2100-LEER-SOLICIT-F
025100     ELSE
025200        MOVE SOL-CAB-CLI-NOMBRE    TO WS-BLQ-CLI-NOMBRE
025300        MOVE SOL-CAB-CLI-NIT       TO WS-BLQ-CLI-NIT
025400        MOVE SOL-CAB-CLI-DOMICILIO TO WS-BLQ-CLI-DOMIC
025500        MOVE SOL-CAB-CLI-EMAIL     TO WS-BLQ-CLI-EMAIL
025600        MOVE SOL-CAB-FORMA-PAGO    TO WS-BLQ-FORMA-PAGO
025700        MOVE SOL-CAB-OBSERVACIONES TO WS-BLQ-OBSERV
025800        MOVE SOL-CAB-FECHA         TO WS-BLQ-FECHA
025900        MOVE SOL-CAB-FECHA-VENCE   TO WS-BLQ-FECHA-VENCE
026000        MOVE SOL-CAB-IMPUESTO      TO WS-BLQ-IMPUESTO
026100        MOVE SOL-CAB-MONEDA        TO WS-BLQ-MONEDA
026200        MOVE SOL-CAB-CREADO-POR    TO WS-BLQ-CREADO-POR
026300
026400        PERFORM 2100-LEER-SOLICIT-I THRU 2100-LEER-SOLICIT-F
026500
026600        PERFORM 2200-VALIDAR-ITEMS-I THRU 2200-VALIDAR-ITEMS-F
026700           UNTIL FS-SOLICIT-FIN OR SOL-TIPO-CABECERA
026800                 OR SOL-TIPO-ENVIO
026900
027000        PERFORM 2300-VALIDAR-ENVIOS-I THRU 2300-VALIDAR-ENVIOS-F
027100           UNTIL FS-SOLICIT-FIN OR SOL-TIPO-CABECERA
027200
027300        IF WS-TRANSACCION-VALIDA = 'SI'
027400           PERFORM 2400-ACUMULAR-TOTALES-I
027500              THRU 2400-ACUMULAR-TOTALES-F
027600           PERFORM 2500-GRABAR-FACTURA-I
027700              THRU 2500-GRABAR-FACTURA-F
027800           PERFORM 2600-LLAMAR-BITACORA-I
027900              THRU 2600-LLAMAR-BITACORA-F
028000           ADD 1 TO WS-CANT-GRABADAS
028100        ELSE
028200           DISPLAY '* FACTURA RECHAZADA - ' WS-MENSAJE-ERROR
028300           ADD 1 TO WS-CANT-RECHAZADAS
028400        END-IF
028500        ADD 1 TO WS-CANT-LEIDAS
028600     END-IF.
028700
028800 2000-PROCESO-F. EXIT.
028900
029000*-----------------------------------------------------------------
029100*---- LEE EL SIGUIENTE REGISTRO DE LA SOLICITUD ------------------
029200 2100-LEER-SOLICIT-I.
029300
029400     READ SOLICIT INTO WS-REG-SOLFAC
029500
029600     EVALUATE FS-SOLICIT
029700        WHEN '00'
029800           CONTINUE
029900        WHEN '10'
030000           CONTINUE
030100        WHEN OTHER
030200           DISPLAY '* ERROR EN LECTURA SOLICIT = ' FS-SOLICIT
030300           MOVE 9999 TO RETURN-CODE
030400           SET FS-SOLICIT-FIN TO TRUE
030500     END-EVALUATE.
030600
030700 2100-LEER-SOLICIT-F. EXIT.
030800
030900*-----------------------------------------------------------------
031000*---- ACUMULA UN ITEM DEL BLOQUE, VALIDA EL ENVIO REFERENCIADO ---
031100 2200-VALIDAR-ITEMS-I.
031200
031300     ADD 1 TO WS-BLQ-CANT-ITM
031400     MOVE SOL-ITM-DESCRIPCION TO WS-BLQ-ITM-DESC (WS-BLQ-CANT-ITM)
031500     MOVE SOL-ITM-ENVIO-ID    TO WS-BLQ-ITM-ENVIO (WS-BLQ-CANT-ITM)
031600     MOVE SOL-ITM-CANTIDAD    TO WS-BLQ-ITM-CANT (WS-BLQ-CANT-ITM)
031700     MOVE SOL-ITM-PRECIO-UNIT TO WS-BLQ-ITM-PRECIO (WS-BLQ-CANT-ITM)
031800
031900     COMPUTE WS-BLQ-ITM-TOTAL (WS-BLQ-CANT-ITM) ROUNDED =
032000             WS-BLQ-ITM-CANT (WS-BLQ-CANT-ITM) *
032100             WS-BLQ-ITM-PRECIO (WS-BLQ-CANT-ITM)
032200
032300     IF SOL-ITM-ENVIO-ID IS NOT EQUAL TO ZEROS
032400        MOVE SOL-ITM-ENVIO-ID TO WS-ENVIO-KEY
032500        READ ENVIO INTO WS-REG-ENVIO
032600        IF FS-ENVIO-NOTFND
032700           MOVE 'SI' TO WS-TRANSACCION-VALIDA
032800           STRING 'ENVIO NO ENCONTRADO EN ITEM: '
032900                  SOL-ITM-ENVIO-ID
033000                  DELIMITED BY SIZE INTO WS-MENSAJE-ERROR
033100           MOVE 'NO' TO WS-TRANSACCION-VALIDA
033200        END-IF
033300     END-IF
033400
033500     PERFORM 2100-LEER-SOLICIT-I THRU 2100-LEER-SOLICIT-F.
033600
033700 2200-VALIDAR-ITEMS-F. EXIT.
033800
033900*-----------------------------------------------------------------
034000*---- ACUMULA UN VINCULO DIRECTO DE ENVIO, VALIDA UNICIDAD -------
034100 2300-VALIDAR-ENVIOS-I.
034200
034300     MOVE SOL-ENV-ENVIO-ID TO WS-ENVIO-KEY
034400     READ ENVIO INTO WS-REG-ENVIO
034500     IF FS-ENVIO-NOTFND
034600        STRING 'ENVIO NO ENCONTRADO EN VINCULO: '
034700               SOL-ENV-ENVIO-ID
034800               DELIMITED BY SIZE INTO WS-MENSAJE-ERROR
034900        MOVE 'NO' TO WS-TRANSACCION-VALIDA
035000     ELSE
035100        PERFORM 2310-BUSCAR-LIGADO-I THRU 2310-BUSCAR-LIGADO-F
035200        IF WS-INDICE IS GREATER THAN ZEROS
035300           STRING 'ENVIO YA VINCULADO A OTRA FACTURA: '
035400                  SOL-ENV-ENVIO-ID
035500                  DELIMITED BY SIZE INTO WS-MENSAJE-ERROR
035600           MOVE 'NO' TO WS-TRANSACCION-VALIDA
035700        ELSE
035800           ADD 1 TO WS-BLQ-CANT-ENV
035900           MOVE SOL-ENV-ENVIO-ID
036000                TO WS-BLQ-ENV-TABLA (WS-BLQ-CANT-ENV)
036100        END-IF
036200     END-IF
036300
036400     PERFORM 2100-LEER-SOLICIT-I THRU 2100-LEER-SOLICIT-F.
036500
036600 2300-VALIDAR-ENVIOS-F. EXIT.
036700
036800*-----------------------------------------------------------------
036900*---- BUSCA UN ID DE ENVIO EN LA TABLA DE LIGADOS (EN MEMORIA) ---
037000 2310-BUSCAR-LIGADO-I.
037100
037200     MOVE ZEROS TO WS-INDICE
037300     MOVE 1     TO WS-INDICE2
037400     PERFORM 2311-COMPARAR-LIGADO-I THRU 2311-COMPARAR-LIGADO-F
037500        UNTIL WS-INDICE2 > WS-ENV-LIG-CANT.
037600
037700 2310-BUSCAR-LIGADO-F. EXIT.
037800
037900*-----------------------------------------------------------------
038000 2311-COMPARAR-LIGADO-I.
038100
038200     IF WS-ENV-LIG-TABLA (WS-INDICE2) = SOL-ENV-ENVIO-ID
038300        MOVE WS-INDICE2 TO WS-INDICE
038400     END-IF
038500     ADD 1 TO WS-INDICE2.
038600
038700 2311-COMPARAR-LIGADO-F. EXIT.
038800
038900*-----------------------------------------------------------------
039000*---- SUBTOTAL Y TOTAL DE LA FACTURA A PARTIR DE LOS ITEMS -------
039100 2400-ACUMULAR-TOTALES-I.
039200
039300     MOVE 1 TO WS-INDICE
039400     PERFORM 2410-SUMAR-ITEM-I THRU 2410-SUMAR-ITEM-F
039500        UNTIL WS-INDICE > WS-BLQ-CANT-ITM
039600
039700     COMPUTE WS-TOTAL ROUNDED = WS-SUBTOTAL + WS-BLQ-IMPUESTO.
039800
039900 2400-ACUMULAR-TOTALES-F. EXIT.
040000
040100*-----------------------------------------------------------------
040200 2410-SUMAR-ITEM-I.
040300
040400     ADD WS-BLQ-ITM-TOTAL (WS-INDICE) TO WS-SUBTOTAL
040500     ADD 1 TO WS-INDICE.
040600
040700 2410-SUMAR-ITEM-F. EXIT.
040800
040900*-----------------------------------------------------------------
041000*---- GRABA FACTURA, ITEMS Y VINCULOS DE ENVIO -------------------
041100 2500-GRABAR-FACTURA-I.
041200
041300     ADD 1 TO WS-SIG-FACT-ID
041400     MOVE WS-SIG-FACT-ID     TO FACT-ID WS-FACT-KEY
041500     MOVE SPACES             TO FACT-FOLIO-FISCAL
041600     PERFORM 2510-GENERAR-NUMERO-I THRU 2510-GENERAR-NUMERO-F
041700     MOVE WS-BLQ-CLI-NOMBRE  TO FACT-CLI-NOMBRE
041800     MOVE WS-BLQ-CLI-NIT     TO FACT-CLI-NIT
041900     MOVE WS-BLQ-CLI-DOMIC   TO FACT-CLI-DOMICILIO
042000     MOVE WS-BLQ-CLI-EMAIL   TO FACT-CLI-EMAIL
042100     MOVE WS-BLQ-FORMA-PAGO  TO FACT-FORMA-PAGO
042200     MOVE WS-BLQ-OBSERV      TO FACT-OBSERVACIONES
042300     MOVE WS-BLQ-FECHA       TO FACT-FECHA
042400     MOVE WS-BLQ-FECHA-VENCE TO FACT-FECHA-VENCE
042500     MOVE WS-SUBTOTAL        TO FACT-SUBTOTAL
042600     MOVE WS-BLQ-IMPUESTO    TO FACT-IMPUESTO
042700     MOVE WS-TOTAL           TO FACT-TOTAL
042800     MOVE WS-BLQ-MONEDA      TO FACT-MONEDA
042900     SET  FACT-EST-DRAFT     TO TRUE
043000     MOVE SPACES             TO FACT-PDF-URL
043100     MOVE WS-BLQ-CREADO-POR  TO FACT-CREADO-POR
043200     MOVE 1                  TO FACT-VERSION
043300
043400     WRITE FACT-REGISTRO
043500     IF FS-FACT IS NOT EQUAL '00'
043600        DISPLAY '* ERROR EN GRABAR FACTURA = ' FS-FACT
043700        MOVE 9999 TO RETURN-CODE
043800     END-IF
043900
044000     PERFORM 2520-GRABAR-ITEMS-I  THRU 2520-GRABAR-ITEMS-F
044100     PERFORM 2530-GRABAR-ENVIOS-I THRU 2530-GRABAR-ENVIOS-F.
044200
044300 2500-GRABAR-FACTURA-F. EXIT.
044400
044500*-----------------------------------------------------------------
044600*---- NUMERO DE FACTURA, CORRELATIVO DEL ID DE ALTA --------------
044700 2510-GENERAR-NUMERO-I.
044800
044900     STRING 'FAC-' WS-SIG-FACT-ID DELIMITED BY SIZE
045000            INTO FACT-NUMERO.
045100
045200 2510-GENERAR-NUMERO-F. EXIT.
045300
045400*-----------------------------------------------------------------
045500 2520-GRABAR-ITEMS-I.
045600
045700     MOVE 1 TO WS-INDICE
045800     PERFORM 2521-GRABAR-UN-ITEM-I THRU 2521-GRABAR-UN-ITEM-F
045900        UNTIL WS-INDICE > WS-BLQ-CANT-ITM.
046000
046100 2520-GRABAR-ITEMS-F. EXIT.
046200
046300*-----------------------------------------------------------------
046400 2521-GRABAR-UN-ITEM-I.
046500
046600     ADD 1 TO WS-SIG-ITEM-ID
046700     MOVE WS-SIG-ITEM-ID                TO ITM-ID
046800     MOVE WS-SIG-FACT-ID                 TO ITM-FACT-ID
046900     MOVE WS-BLQ-ITM-ENVIO (WS-INDICE)   TO ITM-ENVIO-ID
047000     MOVE WS-BLQ-ITM-DESC (WS-INDICE)    TO ITM-DESCRIPCION
047100     MOVE WS-BLQ-ITM-CANT (WS-INDICE)    TO ITM-CANTIDAD
047200     MOVE WS-BLQ-ITM-PRECIO (WS-INDICE)  TO ITM-PRECIO-UNIT
047300     MOVE WS-BLQ-ITM-TOTAL (WS-INDICE)   TO ITM-PRECIO-TOTAL
047400     WRITE WS-REG-ITEMFA
047500     IF FS-ITEM IS NOT EQUAL '00'
047600        DISPLAY '* ERROR EN GRABAR ITEM = ' FS-ITEM
047700        MOVE 9999 TO RETURN-CODE
047800     END-IF
047900     ADD 1 TO WS-INDICE.
048000
048100 2521-GRABAR-UN-ITEM-F. EXIT.
048200
048300*-----------------------------------------------------------------
048400 2530-GRABAR-ENVIOS-I.
048500
048600     MOVE 1 TO WS-INDICE
048700     PERFORM 2531-GRABAR-UN-ENVIO-I THRU 2531-GRABAR-UN-ENVIO-F
048800        UNTIL WS-INDICE > WS-BLQ-CANT-ENV.
048900
049000 2530-GRABAR-ENVIOS-F. EXIT.
049100
049200*-----------------------------------------------------------------
049300 2531-GRABAR-UN-ENVIO-I.
049400
049500     ADD 1 TO WS-SIG-ENVF-ID
049600     MOVE WS-SIG-ENVF-ID                 TO ENF-ID
049700     MOVE WS-SIG-FACT-ID                  TO ENF-FACT-ID
049800     MOVE WS-BLQ-ENV-TABLA (WS-INDICE)    TO ENF-ENVIO-ID
049900     WRITE WS-REG-ENVFAC
050000     IF FS-ENVF IS NOT EQUAL '00'
050100        DISPLAY '* ERROR EN GRABAR VINCULO ENVIO = ' FS-ENVF
050200        MOVE 9999 TO RETURN-CODE
050300     END-IF
050400     ADD 1 TO WS-ENV-LIG-CANT
050500     MOVE WS-BLQ-ENV-TABLA (WS-INDICE)
050600          TO WS-ENV-LIG-TABLA (WS-ENV-LIG-CANT)
050700     ADD 1 TO WS-INDICE.
050800
050900 2531-GRABAR-UN-ENVIO-F. EXIT.
051000
051100*-----------------------------------------------------------------
051200*---- LLAMA A LA RUTINA DE BITACORA PARA EL EVENTO DE ALTA -------
051300 2600-LLAMAR-BITACORA-I.
051400
051500     SET  LK-BIT-ES-AUDI       TO TRUE
051600     MOVE 'Invoice'            TO LK-BIT-ENTIDAD-TIPO
051700     MOVE WS-SIG-FACT-ID       TO LK-BIT-ENTIDAD-ID
051800     MOVE 'CREATE'             TO LK-BIT-ACCION
051900     MOVE WS-BLQ-CREADO-POR    TO LK-BIT-CAMBIADO-POR
052000     MOVE 'FACTURA CREADA EN ESTADO DRAFT' TO LK-BIT-RESUMEN
052100
052200     CALL 'PGMBITAC' USING LK-BITACORA-AREA
052300     IF LK-BIT-RC IS NOT EQUAL ZEROS
052400        DISPLAY '* NO SE PUDO GRABAR LA BITACORA DE ALTA'
052500     END-IF.
052600
052700 2600-LLAMAR-BITACORA-F. EXIT.
052800
052900*-----------------------------------------------------------------
053000 9999-FINAL-I.
053100
053200     CLOSE SOLICIT FACTURAS ITEMS ENVFAC ENVIO
053300
053400     DISPLAY '=============================================='
053500     MOVE WS-CANT-LEIDAS     TO WS-FORMATO-PRINT
053600     DISPLAY ' TOTAL DE SOLICITUDES LEIDAS     ' WS-FORMATO-PRINT
053700     MOVE WS-CANT-GRABADAS   TO WS-FORMATO-PRINT
053800     DISPLAY ' TOTAL DE FACTURAS GRABADAS      ' WS-FORMATO-PRINT
053900     MOVE WS-CANT-RECHAZADAS TO WS-FORMATO-PRINT
054000     DISPLAY ' TOTAL DE FACTURAS RECHAZADAS    ' WS-FORMATO-PRINT.
054100
054200 9999-FINAL-F. EXIT.
