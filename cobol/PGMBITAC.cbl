000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMBITAC.
000300 AUTHOR. R QUIROGA.
000400 INSTALLATION. CURSOLOGICA - SISTEMA P6-FACTURACION.
000500 DATE-WRITTEN. 05/11/1992.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO CURSOLOGICA.
000800******************************************************************
000900*                                                                *
001000*  PROGRAMA: PGMBITAC                                            *
001100*  DESCRIPCION:                                                  *
001200*    RUTINA COMUN DE BITACORA, LLAMADA POR CALL DESDE LOS         *
001300*    PROGRAMAS DE FACTURACION (PGMCRFAC, PGMACFAC, PGMEMFAC).     *
001400*    RECIBE UN AREA DE COMUNICACION (LK-BITACORA-AREA) Y, SEGUN   *
001500*    LK-BIT-TIPO-REG, AGREGA UN REGISTRO AL FINAL DE BITACFILE     *
001600*    (AUDI = EVENTO DE AUDITORIA) O DE HISTFILE (HIST = FOTO DE    *
001700*    UNA FACTURA ANTES DE MODIFICARLA). AMBOS ARCHIVOS SON DE     *
001800*    SOLO ALTA, NUNCA SE REESCRIBEN NI SE BORRAN REGISTROS.       *
001900*    DEVUELVE EL RESULTADO EN LK-BIT-RC (00 = GRABADO, DISTINTO   *
002000*    DE 00 = ERROR; EL LLAMADOR DECIDE SI ABORTA O NO).           *
002100*                                                                *
002200******************************************************************
002300*    HISTORIAL DE CAMBIOS                                        *
002400*    FECHA       AUTOR     PETIC.   DESCRIPCION                  *
002500*    ----------  --------  -------  --------------------------- *
002600*    05/11/1992  RQUIROGA  CAF-014  ALTA INICIAL DE LA RUTINA,    *
002700*                                   SOLO ESCRIBIA EN BITACFILE.   *
002800*    22/07/1994  MBRAVO    CAF-022  SE AGREGA LA ALTA EN HISTFILE *
002900*                                   (LK-BIT-TIPO-REG = HIST) PARA *
003000*                                   LA FOTO PREVIA A ACTUALIZAR.  *
003100*    14/01/1999  JCANDIA   CAF-Y2K  SIN CAMBIOS DE FECHAS; SE     *
003200*                                   REVISO POR EL PROYECTO Y2K.   *
003300*    08/09/2003  MBRAVO    CAF-031  AMBAS ALTAS PASAN A SER       *
003400*                                   BEST-EFFORT; EL LLAMADOR NO   *
003500*                                   ABORTA SI LK-BIT-RC <> 00.    *
003600******************************************************************
003700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     UPSI-1 IS WS-SWITCH-BITACORA.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500     SELECT BITAC  ASSIGN DDBITAC
004600            FILE STATUS IS FS-BITAC.
004700
004800     SELECT HISFAC ASSIGN DDHISFAC
004900            FILE STATUS IS FS-HISFAC.
005000
005100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 FD  BITAC
005600     BLOCK CONTAINS 0 RECORDS
005700     RECORDING MODE IS F.
005800     COPY CPBITAC.
005900
006000 FD  HISFAC
006100     BLOCK CONTAINS 0 RECORDS
006200     RECORDING MODE IS F.
006300     COPY CPHISFAC.
006400
006500 WORKING-STORAGE SECTION.
006600*========================*
006700
006800 77  FS-BITAC               PIC XX      VALUE SPACES.
006900 77  FS-HISFAC              PIC XX      VALUE SPACES.
007000
007100 77  WS-SIG-AUD-ID           PIC 9(9)    USAGE COMP VALUE ZEROS.
007200 77  WS-SIG-HST-ID           PIC 9(9)    USAGE COMP VALUE ZEROS.
007300
007400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
007500 LINKAGE SECTION.
007600*================*
007700
007800 01  LK-BITACORA-AREA.
007900     03  LK-BIT-TIPO-REG     PIC X(04).
008000         88  LK-BIT-ES-AUDI          VALUE 'AUDI'.
008100         88  LK-BIT-ES-HIST          VALUE 'HIST'.
008200     03  LK-BIT-ENTIDAD-TIPO PIC X(30).
008300     03  LK-BIT-ENTIDAD-ID   PIC 9(09).
008400     03  LK-BIT-ENTIDAD-ID-R REDEFINES LK-BIT-ENTIDAD-ID.
008500         05  LK-BIT-ENT-MITAD-ALTA   PIC 9(05).
008600         05  LK-BIT-ENT-MITAD-BAJA   PIC 9(04).
008700     03  LK-BIT-ACCION       PIC X(10).
008800     03  LK-BIT-CAMBIADO-POR PIC 9(09).
008900     03  LK-BIT-RESUMEN      PIC X(200).
009000     03  LK-BIT-VERSION      PIC 9(04).
009100     03  LK-BIT-FOLIO        PIC X(100).
009200     03  LK-BIT-NUMERO       PIC X(100).
009300     03  LK-BIT-REVERTIDO    PIC X(01).
009400     03  LK-BIT-RC           PIC 9(02)   USAGE COMP.
009450     03  FILLER              PIC X(01).
009500
009600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009700 PROCEDURE DIVISION USING LK-BITACORA-AREA.
009800
009900 MAIN-PROGRAM-I.
010000
010100     PERFORM 1000-INICIO-I THRU 1000-INICIO-F
010200     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
010300     PERFORM 9999-FINAL-I THRU 9999-FINAL-F.
010400
010500 MAIN-PROGRAM-F. GOBACK.
010600
010700*-----------------------------------------------------------------
010800 1000-INICIO-I.
010900
011000     MOVE ZEROS TO LK-BIT-RC.
011100
011200 1000-INICIO-F. EXIT.
011300
011400*-----------------------------------------------------------------
011500*---- SEGUN EL TIPO DE REGISTRO, GRABA EN BITACFILE O HISTFILE --
011600 2000-PROCESO-I.
011700
011800     EVALUATE TRUE
011900        WHEN LK-BIT-ES-AUDI
012000           PERFORM 2100-GRABAR-AUDITORIA-I THRU 2100-GRABAR-AUDITORIA-F
012100        WHEN LK-BIT-ES-HIST
012200           PERFORM 2200-GRABAR-HISTORIAL-I THRU 2200-GRABAR-HISTORIAL-F
012300        WHEN OTHER
012400           DISPLAY '* PGMBITAC - TIPO DE REGISTRO INVALIDO: '
012500                   LK-BIT-TIPO-REG
012600           MOVE 90 TO LK-BIT-RC
012700     END-EVALUATE.
012800
012900 2000-PROCESO-F. EXIT.
013000
013100*-----------------------------------------------------------------
013200*---- AGREGA UN REGISTRO AL FINAL DE BITACFILE (AUDITORIA) ------
013300 2100-GRABAR-AUDITORIA-I.
013400
013500     OPEN EXTEND BITAC
013600     IF FS-BITAC IS NOT EQUAL '00'
013700        DISPLAY '* PGMBITAC - ERROR EN OPEN BITACFILE = ' FS-BITAC
013800        MOVE 91 TO LK-BIT-RC
013900     ELSE
014000        ADD 1 TO WS-SIG-AUD-ID
014100        MOVE WS-SIG-AUD-ID        TO AUD-ID
014200        MOVE LK-BIT-ENTIDAD-TIPO  TO AUD-ENTIDAD-TIPO
014300        MOVE LK-BIT-ENTIDAD-ID    TO AUD-ENTIDAD-ID
014400        MOVE LK-BIT-ACCION        TO AUD-ACCION
014500        MOVE LK-BIT-CAMBIADO-POR  TO AUD-CAMBIADO-POR
014600        MOVE LK-BIT-RESUMEN       TO AUD-RESUMEN
014700        WRITE WS-REG-BITAC
014800        IF FS-BITAC IS NOT EQUAL '00'
014900           DISPLAY '* PGMBITAC - ERROR EN WRITE BITACFILE = ' FS-BITAC
015000           MOVE 92 TO LK-BIT-RC
015100        END-IF
015200        CLOSE BITAC
015300     END-IF.
015400
015500 2100-GRABAR-AUDITORIA-F. EXIT.
015600
015700*-----------------------------------------------------------------
015800*---- AGREGA UN REGISTRO AL FINAL DE HISTFILE (FOTO DE FACTURA) -
015900 2200-GRABAR-HISTORIAL-I.
016000
016100     OPEN EXTEND HISFAC
016200     IF FS-HISFAC IS NOT EQUAL '00'
016300        DISPLAY '* PGMBITAC - ERROR EN OPEN HISTFILE = ' FS-HISFAC
016400        MOVE 93 TO LK-BIT-RC
016500     ELSE
016600        ADD 1 TO WS-SIG-HST-ID
016700        MOVE WS-SIG-HST-ID        TO HST-ID
016800        MOVE LK-BIT-ENTIDAD-ID    TO HST-FACT-ID
016900        MOVE LK-BIT-VERSION       TO HST-VERSION
017000        MOVE LK-BIT-FOLIO         TO HST-FOLIO-FISCAL
017100        MOVE LK-BIT-NUMERO        TO HST-NUMERO-FACTURA
017200        MOVE LK-BIT-CAMBIADO-POR  TO HST-CREADO-POR
017300        MOVE LK-BIT-REVERTIDO     TO HST-REVERTIDO
017400        WRITE WS-REG-HISFAC
017500        IF FS-HISFAC IS NOT EQUAL '00'
017600           DISPLAY '* PGMBITAC - ERROR EN WRITE HISTFILE = ' FS-HISFAC
017700           MOVE 94 TO LK-BIT-RC
017800        END-IF
017900        CLOSE HISFAC
018000     END-IF.
018100
018200 2200-GRABAR-HISTORIAL-F. EXIT.
018300
018400*-----------------------------------------------------------------
018500 9999-FINAL-I.
018600
018700     CONTINUE.
018800
018900 9999-FINAL-F. EXIT.
