000100******************************************************************
000200*    COPYBOOK  : CPSOLFAC                                        *
000300*    LAYOUT DE LA TRANSACCION DE ALTA DE FACTURA                 *
000400*    ARCHIVO ENTRADA (LINE SEQUENTIAL), UN BLOQUE POR FACTURA:   *
000500*    1 REGISTRO CABECERA (SOL-TIPO-REG = 'H'), SEGUIDO DE        *
000600*    0..N REGISTROS ITEM (SOL-TIPO-REG = 'I') Y 0..N REGISTROS   *
000700*    DE ENVIO VINCULADO (SOL-TIPO-REG = 'S'). EL BLOQUE TERMINA  *
000800*    CUANDO SE LEE LA PROXIMA CABECERA O SE LLEGA A FIN DE       *
000900*    ARCHIVO.                                                   *
001000*----------------------------------------------------------------*
001100*    08/09/2003  MBRAVO    CAF-031  ALTA INICIAL DEL COPYBOOK.   *
001200*    19/02/2007  JCANDIA   CAF-045  SE AGREGA SOL-CAB-CANT-ENV.  *
001300******************************************************************
001400 01  WS-REG-SOLFAC.
001500     03  SOL-TIPO-REG            PIC X(001).
001600         88  SOL-TIPO-CABECERA          VALUE 'H'.
001700         88  SOL-TIPO-ITEM              VALUE 'I'.
001800         88  SOL-TIPO-ENVIO             VALUE 'S'.
001900     03  SOL-DATOS               PIC X(720).
002000*
002100*    VISTA DE CABECERA (SOL-TIPO-REG = 'H').
002200     03  SOL-CAB-R REDEFINES SOL-DATOS.
002300         05  SOL-CAB-CLI-NOMBRE      PIC X(100).
002400         05  SOL-CAB-CLI-NIT         PIC X(030).
002500         05  SOL-CAB-CLI-DOMICILIO   PIC X(200).
002600         05  SOL-CAB-CLI-EMAIL       PIC X(100).
002700         05  SOL-CAB-FORMA-PAGO      PIC X(030).
002800         05  SOL-CAB-OBSERVACIONES   PIC X(200).
002900         05  SOL-CAB-FECHA           PIC 9(008).
003000         05  SOL-CAB-FECHA-VENCE     PIC 9(008).
003100         05  SOL-CAB-IMPUESTO        PIC S9(08)V9(02).
003200         05  SOL-CAB-MONEDA          PIC X(010).
003300         05  SOL-CAB-CREADO-POR      PIC 9(009).
003400         05  SOL-CAB-CANT-ITEMS      PIC 9(003).
003500         05  SOL-CAB-CANT-ENVIOS     PIC 9(003).
003600         05  FILLER                  PIC X(009).
003700*
003800*    VISTA DE ITEM (SOL-TIPO-REG = 'I').
003900     03  SOL-ITM-R REDEFINES SOL-DATOS.
004000         05  SOL-ITM-ENVIO-ID        PIC 9(009).
004100         05  SOL-ITM-DESCRIPCION     PIC X(200).
004200         05  SOL-ITM-CANTIDAD        PIC 9(005).
004300         05  SOL-ITM-PRECIO-UNIT     PIC S9(08)V9(02).
004400         05  FILLER                  PIC X(496).
004500*
004600*    VISTA DE ENVIO VINCULADO (SOL-TIPO-REG = 'S').
004700     03  SOL-ENV-R REDEFINES SOL-DATOS.
004800         05  SOL-ENV-ENVIO-ID        PIC 9(009).
004900         05  FILLER                  PIC X(711).
