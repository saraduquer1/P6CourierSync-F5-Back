000100**********************************************
000200*    COPYBOOK  : CPBITAC                      *
000300*    LAYOUT DE LA BITACORA DE AUDITORIA         *
000400*    ARCHIVO BITACFILE (QSAM, SOLO ALTA/APPEND)*
000500*    NUNCA SE REESCRIBE NI BORRA UN REGISTRO.   *
000600*--------------------------------------------- *
000700*    12/03/1991  RQUIROGA  CAF-001  ALTA.      *
000800*    22/07/1994  MBRAVO    CAF-022  SE AGREGA   *
000900*                AUD-CHANGED-BY.                *
001000**********************************************
001100 01  WS-REG-BITAC.
001200     03  AUD-ID                  PIC 9(09).
001300     03  AUD-ENTIDAD-TIPO        PIC X(030).
001400     03  AUD-ENTIDAD-ID          PIC 9(09).
001500     03  AUD-ENTIDAD-ID-R REDEFINES AUD-ENTIDAD-ID.
001600         05  AUD-ENT-MITAD-ALTA  PIC 9(05).
001700         05  AUD-ENT-MITAD-BAJA  PIC 9(04).
001800     03  AUD-ACCION              PIC X(010).
001900         88  AUD-ACC-CREATE              VALUE 'CREATE'.
002000         88  AUD-ACC-UPDATE              VALUE 'UPDATE'.
002100         88  AUD-ACC-DELETE              VALUE 'DELETE'.
002200         88  AUD-ACC-ISSUE               VALUE 'ISSUE'.
002300         88  AUD-ACC-REVERT              VALUE 'REVERT'.
002400         88  AUD-ACC-PUBLISH             VALUE 'PUBLISH'.
002500     03  AUD-CAMBIADO-POR        PIC 9(09).
002600     03  AUD-RESUMEN             PIC X(200).
002700     03  FILLER                  PIC X(040).
