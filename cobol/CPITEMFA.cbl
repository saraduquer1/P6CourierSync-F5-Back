000100**********************************************
000200*    COPYBOOK  : CPITEMFA                     *
000300*    LAYOUT ITEM DE FACTURA                    *
000400*    ARCHIVO ITEMFILE (QSAM), LARGO 294 BYTES  *
000500*    ORDENADO/AGRUPADO POR ITM-FACT-ID         *
000600*--------------------------------------------- *
000700*    12/03/1991  RQUIROGA  CAF-001  ALTA.      *
000800*    14/01/1999  JCANDIA   CAF-Y2K  REVISION.  *
000900**********************************************
001000 01  WS-REG-ITEMFA.
001100     03  ITM-ID                  PIC 9(09).
001200     03  ITM-FACT-ID             PIC 9(09).
001300     03  ITM-ENVIO-ID            PIC 9(09).
001400     03  ITM-DESCRIPCION         PIC X(200).
001410     03  ITM-DESCRIPCION-R REDEFINES ITM-DESCRIPCION.
001420         05  ITM-DESC-LINEA-1    PIC X(100).
001430         05  ITM-DESC-LINEA-2    PIC X(100).
001500     03  ITM-CANTIDAD            PIC 9(05).
001600     03  ITM-PRECIO-UNIT         PIC S9(08)V9(02) USAGE COMP-3.
002000     03  ITM-PRECIO-TOTAL        PIC S9(08)V9(02) USAGE COMP-3.
002100     03  FILLER                  PIC X(050).
