000100**********************************************
000200*    COPYBOOK  : CPPDFLOG                     *
000300*    LAYOUT DE LA BITACORA DE GENERACION PDF    *
000400*    ARCHIVO PDFLFILE (QSAM, SOLO ALTA/APPEND) *
000500*--------------------------------------------- *
000600*    08/09/2003  MBRAVO    CAF-031  ALTA.      *
000700**********************************************
000800 01  WS-REG-PDFLOG.
000900     03  PDF-ID                  PIC 9(09).
001000     03  PDF-FACT-ID             PIC 9(09).
001100     03  PDF-URL                 PIC X(200).
001200     03  PDF-URL-R REDEFINES PDF-URL.
001300         05  PDF-URL-PREFIJO     PIC X(100).
001400         05  PDF-URL-SUFIJO      PIC X(100).
001500     03  PDF-ESTADO              PIC X(010).
001600         88  PDF-EST-PENDIENTE          VALUE 'PENDING'.
001700         88  PDF-EST-EXITO              VALUE 'SUCCESS'.
001800         88  PDF-EST-FALLO              VALUE 'FAILED'.
001900     03  PDF-MSG-ERROR           PIC X(200).
002000     03  PDF-TIPO-PLANTILLA      PIC X(030).
002100     03  PDF-GENERADO-POR        PIC 9(09).
002200     03  FILLER                  PIC X(030).
