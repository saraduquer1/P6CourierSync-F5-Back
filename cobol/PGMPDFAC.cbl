000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMPDFAC.
000300 AUTHOR. MBRAVO.
000400 INSTALLATION. CURSOLOGICA - SISTEMA P6-FACTURACION.
000500 DATE-WRITTEN. 08/09/2003.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO CURSOLOGICA.
000800******************************************************************
000900*                                                                *
001000*  PROGRAMA: PGMPDFAC                                            *
001100*  DESCRIPCION:                                                  *
001200*    GENERACION DEL PDF DE FACTURAS YA EMITIDAS (ISSUED), A       *
001300*    PARTIR DE UN ARCHIVO DE SOLICITUDES CON UN FACT-ID POR       *
001400*    REGISTRO (DDENTRA). RECHAZA LA SOLICITUD SI LA FACTURA NO    *
001500*    EXISTE O NO ESTA EN ESTADO ISSUED. SI PASA LA VALIDACION,    *
001600*    AGREGA EN PDFLFILE (DDPDFLOG) UN REGISTRO PENDING Y ARMA     *
001700*    UNA REFERENCIA DETERMINISTICA A PARTIR DEL FACT-ID; SI LA    *
001800*    FACTURA TIENE FOLIO FISCAL ASIGNADO, AGREGA OTRO REGISTRO    *
001900*    SUCCESS CON LA URL Y LA ESTAMPA EN FACT-PDF-URL; SI NO TIENE *
002000*    FOLIO FISCAL, AGREGA UN REGISTRO FAILED Y DEVUELVE UN        *
002100*    CODIGO DE RETORNO DE ERROR DE NEGOCIO. PDFLFILE ES DE SOLO   *
002200*    ALTA, NUNCA SE REESCRIBE UN REGISTRO YA GRABADO.             *
002300*                                                                *
002400******************************************************************
002500*    HISTORIAL DE CAMBIOS                                        *
002600*    FECHA       AUTOR     PETIC.   DESCRIPCION                  *
002700*    ----------  --------  -------  --------------------------- *
002800*    08/09/2003  MBRAVO    CAF-031  ALTA INICIAL DEL PROGRAMA DE *
002900*                                   GENERACION DE PDF.           *
003000*    19/02/2007  JCANDIA   CAF-045  SE AGREGA EL REGISTRO PENDING *
003100*                                   PREVIO AL INTENTO DE GENERAR  *
003200*                                   LA PLANTILLA.                 *
003300*    03/06/2009  RQUIROGA  CAF-052  EL RECHAZO POR FOLIO FISCAL   *
003400*                                   EN BLANCO PASA A SER UN       *
003500*                                   REGISTRO FAILED EN PDFLFILE.  *
003600******************************************************************
003700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     UPSI-0 IS WS-SWITCH-DIAGNOSTICO.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400
004500     SELECT SOLICIT  ASSIGN DDENTRA
004600            FILE STATUS IS FS-SOLICIT.
004700
004800     SELECT FACTURAS ASSIGN DDFACT
004900            ORGANIZATION IS RELATIVE
005000            ACCESS MODE IS DYNAMIC
005100            RELATIVE KEY IS WS-FACT-KEY
005200            FILE STATUS IS FS-FACT.
005300
005400     SELECT PDFLOG   ASSIGN DDPDFLOG
005500            FILE STATUS IS FS-PDFLOG.
005600
005700     SELECT LISTA    ASSIGN DDLISTA
005800            FILE STATUS IS FS-LISTA.
005900
006000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 FD  SOLICIT
006500     BLOCK CONTAINS 0 RECORDS
006600     RECORDING MODE IS F.
006700 01  REG-SOLICIT          PIC X(009).
006800
006900 FD  FACTURAS.
007000     COPY CPFACTU.
007100
007200 FD  PDFLOG
007300     BLOCK CONTAINS 0 RECORDS
007400     RECORDING MODE IS F.
007500     COPY CPPDFLOG.
007600
007700 FD  LISTA
007800     BLOCK CONTAINS 0 RECORDS
007900     RECORDING MODE IS F.
008000 01  REG-LISTA            PIC X(100).
008100
008200 WORKING-STORAGE SECTION.
008300*========================*
008400
008500*---- STATUS DE ARCHIVOS -----------------------------------------
008600 77  FS-SOLICIT             PIC XX      VALUE SPACES.
008700     88  FS-SOLICIT-FIN                 VALUE '10'.
008800 77  FS-FACT                PIC XX      VALUE SPACES.
008900 77  FS-PDFLOG              PIC XX      VALUE SPACES.
009000 77  FS-LISTA               PIC XX      VALUE SPACES.
009100
009200 77  WS-FACT-KEY             PIC 9(9)    USAGE COMP VALUE ZEROS.
009300
009400*---- CONTADORES DE CORRIDA (TODOS COMP) -------------------------
009500 77  WS-CANT-LEIDAS          PIC 9(5)    USAGE COMP VALUE ZEROS.
009600 77  WS-CANT-GENERADOS       PIC 9(5)    USAGE COMP VALUE ZEROS.
009700 77  WS-CANT-RECHAZADOS      PIC 9(5)    USAGE COMP VALUE ZEROS.
009800 77  WS-FORMATO-PRINT        PIC ZZZZ9   VALUE ZEROS.
009900
010000*---- SECUENCIA DE ALTA DE PDFLFILE -------------------------------
010100 77  WS-SIG-PDF-ID           PIC 9(9)    USAGE COMP VALUE ZEROS.
010200
010300*---- CONTROL DE LA SOLICITUD EN CURSO -----------------------------
010400 77  WS-TRANSACCION-VALIDA   PIC X(02)   VALUE 'SI'.
010500 77  WS-MENSAJE-ERROR        PIC X(60)   VALUE SPACES.
010600 77  WS-PRIMER-ERROR         PIC X(02)   VALUE 'SI'.
010700 77  WS-REFERENCIA           PIC X(100)  VALUE SPACES.
010800 77  WS-FACT-ID-IMPR          PIC 9(9)   VALUE ZEROS.
010900
011000*---- SOLICITUD DE GENERACION DE PDF EN CURSO ----------------------
011100 01  WS-REG-PDFSOL.
011200     03  PDS-FACT-ID         PIC 9(009)  USAGE COMP.
011250     03  FILLER              PIC X(001)  VALUE SPACES.
011300
011400*---- IMPRESION DEL LISTADO DE RECHAZOS (DDLISTA) ----------------
011500 01  WS-LINEA                PIC X(100)  VALUE ALL '-'.
011600 01  IMP-TITULO               PIC X(100)  VALUE
011700     'GENERACION DE PDF - DETALLE DE RECHAZOS'.
011800 01  IMP-SUBTITULO.
011900     03  FILLER               PIC X(03)  VALUE ' | '.
012000     03  FILLER               PIC X(09)  VALUE 'FACT-ID'.
012100     03  FILLER               PIC X(03)  VALUE ' | '.
012200     03  FILLER               PIC X(60)  VALUE 'MOTIVO DEL RECHAZO'.
012300     03  FILLER               PIC X(03)  VALUE ' | '.
012400     03  FILLER               PIC X(22)  VALUE SPACES.
012500 01  IMP-REG-RECHAZO.
012600     03  FILLER               PIC X(03)  VALUE ' | '.
012700     03  IMP-FACT-ID          PIC Z(8)9.
012800     03  FILLER               PIC X(03)  VALUE ' | '.
012900     03  IMP-MOTIVO           PIC X(60).
013000     03  FILLER               PIC X(03)  VALUE ' | '.
013100     03  FILLER               PIC X(22)  VALUE SPACES.
013200
013300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
013400 PROCEDURE DIVISION.
013500
013600 MAIN-PROGRAM-I.
013700
013800     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F
013900     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
014000                            UNTIL FS-SOLICIT-FIN
014100     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
014200
014300 MAIN-PROGRAM-F. GOBACK.
014400
014500*-----------------------------------------------------------------
014600 1000-INICIO-I.
014700
014800     OPEN INPUT  SOLICIT
014900     OPEN I-O    FACTURAS
015000     OPEN EXTEND PDFLOG
015100     OPEN OUTPUT LISTA
015200
015300     IF FS-SOLICIT IS NOT EQUAL '00'
015400        DISPLAY '* ERROR EN OPEN SOLICIT = ' FS-SOLICIT
015500        MOVE 9999 TO RETURN-CODE
015600        SET FS-SOLICIT-FIN TO TRUE
015700     END-IF
015800
015900     PERFORM 2100-LEER-SOLICIT-I THRU 2100-LEER-SOLICIT-F.
016000
016100 1000-INICIO-F. EXIT.
016200
016300*-----------------------------------------------------------------
016400*---- TRAMITA UNA SOLICITUD DE GENERACION DE PDF -----------------
016500 2000-PROCESO-I.
016600
016700     MOVE 'SI'    TO WS-TRANSACCION-VALIDA
016800     MOVE SPACES  TO WS-MENSAJE-ERROR
016900     MOVE PDS-FACT-ID TO WS-FACT-KEY WS-FACT-ID-IMPR
017000
017100     READ FACTURAS
017200
017300     EVALUATE TRUE
017400        WHEN FS-FACT IS NOT EQUAL '00'
017500           MOVE 'NO' TO WS-TRANSACCION-VALIDA
017600           STRING 'FACTURA NO ENCONTRADA - ID '
017700                  PDS-FACT-ID
017800                  DELIMITED BY SIZE INTO WS-MENSAJE-ERROR
017900        WHEN NOT FACT-EST-ISSUED
018000           MOVE 'NO' TO WS-TRANSACCION-VALIDA
018100           MOVE 'LA FACTURA NO ESTA EN ESTADO ISSUED'
018200                TO WS-MENSAJE-ERROR
018300        WHEN OTHER
018400           CONTINUE
018500     END-EVALUATE
018600
018700     IF WS-TRANSACCION-VALIDA = 'SI'
018800        PERFORM 2200-GRABAR-PDF-PENDIENTE-I
018900           THRU 2200-GRABAR-PDF-PENDIENTE-F
019000        PERFORM 2300-GENERAR-REFERENCIA-I
019100           THRU 2300-GENERAR-REFERENCIA-F
019200        IF FACT-FOLIO-FISCAL = SPACES
019300           PERFORM 2500-MARCAR-FALLO-I THRU 2500-MARCAR-FALLO-F
019400           ADD 1 TO WS-CANT-RECHAZADOS
019500        ELSE
019600           PERFORM 2600-MARCAR-EXITO-I THRU 2600-MARCAR-EXITO-F
019700           ADD 1 TO WS-CANT-GENERADOS
019800        END-IF
019900     ELSE
020000        PERFORM 2700-LISTAR-RECHAZO-I THRU 2700-LISTAR-RECHAZO-F
020100        ADD 1 TO WS-CANT-RECHAZADOS
020200     END-IF
020300
020400     ADD 1 TO WS-CANT-LEIDAS
020500
020600     PERFORM 2100-LEER-SOLICIT-I THRU 2100-LEER-SOLICIT-F.
020700
020800 2000-PROCESO-F. EXIT.
020900
021000*-----------------------------------------------------------------
021100*---- LEE LA SIGUIENTE SOLICITUD DE GENERACION DE PDF ------------
021200 2100-LEER-SOLICIT-I.
021300
021400     READ SOLICIT INTO WS-REG-PDFSOL
021500
021600     EVALUATE FS-SOLICIT
021700        WHEN '00'
021800           CONTINUE
021900        WHEN '10'
022000           CONTINUE
022100        WHEN OTHER
022200           DISPLAY '* ERROR EN LECTURA SOLICIT = ' FS-SOLICIT
022300           MOVE 9999 TO RETURN-CODE
022400           SET FS-SOLICIT-FIN TO TRUE
022500     END-EVALUATE.
022600
022700 2100-LEER-SOLICIT-F. EXIT.
022800
022900*-----------------------------------------------------------------
023000*---- GRABA EL INTENTO EN PDFLFILE ANTES DE GENERAR LA PLANTILLA -
023100 2200-GRABAR-PDF-PENDIENTE-I.
023200
023300     ADD 1 TO WS-SIG-PDF-ID
023400     MOVE WS-SIG-PDF-ID     TO PDF-ID
023500     MOVE FACT-ID           TO PDF-FACT-ID
023600     MOVE SPACES            TO PDF-URL
023700     SET  PDF-EST-PENDIENTE TO TRUE
023800     MOVE SPACES            TO PDF-MSG-ERROR
023900     MOVE 'STANDARD'        TO PDF-TIPO-PLANTILLA
024000     MOVE FACT-CREADO-POR   TO PDF-GENERADO-POR
024100     WRITE WS-REG-PDFLOG
024200     IF FS-PDFLOG IS NOT EQUAL '00'
024300        DISPLAY '* ERROR EN GRABAR PDFLFILE PENDING = ' FS-PDFLOG
024400        MOVE 9999 TO RETURN-CODE
024500     END-IF.
024600
024700 2200-GRABAR-PDF-PENDIENTE-F. EXIT.
024800
024900*-----------------------------------------------------------------
025000*---- ARMA UNA REFERENCIA DETERMINISTICA A PARTIR DEL FACT-ID ----
025100 2300-GENERAR-REFERENCIA-I.
025200
025300     MOVE SPACES TO WS-REFERENCIA
025400     STRING 'https://pdf.cursologica.local/facturas/'
025500            FACT-ID DELIMITED BY SIZE
025600            '.pdf' DELIMITED BY SIZE
025700            INTO WS-REFERENCIA.
025800
025900 2300-GENERAR-REFERENCIA-F. EXIT.
026000
026100*-----------------------------------------------------------------
026200*---- SIN FOLIO FISCAL NO SE PUEDE ARMAR EL PDF: FAILED ----------
026300 2500-MARCAR-FALLO-I.
026400
026500     ADD 1 TO WS-SIG-PDF-ID
026600     MOVE WS-SIG-PDF-ID     TO PDF-ID
026700     MOVE FACT-ID           TO PDF-FACT-ID
026800     MOVE SPACES            TO PDF-URL
026900     SET  PDF-EST-FALLO     TO TRUE
027000     MOVE 'LA FACTURA NO TIENE FOLIO FISCAL ASIGNADO'
027100          TO PDF-MSG-ERROR
027200     MOVE 'STANDARD'        TO PDF-TIPO-PLANTILLA
027300     MOVE FACT-CREADO-POR   TO PDF-GENERADO-POR
027400     WRITE WS-REG-PDFLOG
027500     IF FS-PDFLOG IS NOT EQUAL '00'
027600        DISPLAY '* ERROR EN GRABAR PDFLFILE FAILED = ' FS-PDFLOG
027700     END-IF
027800     MOVE 90 TO RETURN-CODE.
027900
028000 2500-MARCAR-FALLO-F. EXIT.
028100
028200*-----------------------------------------------------------------
028300*---- EL PDF SE ARMO CORRECTAMENTE: SUCCESS, ESTAMPA LA FACTURA --
028400 2600-MARCAR-EXITO-I.
028500
028600     ADD 1 TO WS-SIG-PDF-ID
028700     MOVE WS-SIG-PDF-ID     TO PDF-ID
028800     MOVE FACT-ID           TO PDF-FACT-ID
028900     MOVE WS-REFERENCIA     TO PDF-URL
029000     SET  PDF-EST-EXITO     TO TRUE
029100     MOVE SPACES            TO PDF-MSG-ERROR
029200     MOVE 'STANDARD'        TO PDF-TIPO-PLANTILLA
029300     MOVE FACT-CREADO-POR   TO PDF-GENERADO-POR
029400     WRITE WS-REG-PDFLOG
029500     IF FS-PDFLOG IS NOT EQUAL '00'
029600        DISPLAY '* ERROR EN GRABAR PDFLFILE SUCCESS = ' FS-PDFLOG
029700        MOVE 9999 TO RETURN-CODE
029800     END-IF
029900
030000     MOVE WS-REFERENCIA TO FACT-PDF-URL
030100     REWRITE FACT-REGISTRO
030200     IF FS-FACT IS NOT EQUAL '00'
030300        DISPLAY '* ERROR EN REGRABAR FACTURA CON PDF-URL = ' FS-FACT
030400        MOVE 9999 TO RETURN-CODE
030500     END-IF.
030600
030700 2600-MARCAR-EXITO-F. EXIT.
030800
030900*-----------------------------------------------------------------
031000*---- LISTA UNA SOLICITUD RECHAZADA (NO ENCONTRADA/NO ISSUED) ----
031100 2700-LISTAR-RECHAZO-I.
031200
031300     IF WS-PRIMER-ERROR = 'SI'
031400        MOVE 'NO' TO WS-PRIMER-ERROR
031500        WRITE REG-LISTA FROM IMP-TITULO
031600        WRITE REG-LISTA FROM IMP-SUBTITULO
031700        WRITE REG-LISTA FROM WS-LINEA
031800     END-IF
031900
032000     MOVE WS-FACT-ID-IMPR    TO IMP-FACT-ID
032100     MOVE WS-MENSAJE-ERROR   TO IMP-MOTIVO
032200     WRITE REG-LISTA FROM IMP-REG-RECHAZO.
032300
032400 2700-LISTAR-RECHAZO-F. EXIT.
032500
032600*-----------------------------------------------------------------
032700 9999-FINAL-I.
032800
032900     CLOSE SOLICIT FACTURAS PDFLOG LISTA
033000
033100     DISPLAY '=============================================='
033200     MOVE WS-CANT-LEIDAS     TO WS-FORMATO-PRINT
033300     DISPLAY ' TOTAL DE SOLICITUDES LEIDAS     ' WS-FORMATO-PRINT
033400     MOVE WS-CANT-GENERADOS  TO WS-FORMATO-PRINT
033500     DISPLAY ' TOTAL DE PDF GENERADOS          ' WS-FORMATO-PRINT
033600     MOVE WS-CANT-RECHAZADOS TO WS-FORMATO-PRINT
033700     DISPLAY ' TOTAL DE SOLICITUDES RECHAZADAS ' WS-FORMATO-PRINT.
033800
033900 9999-FINAL-F. EXIT.
