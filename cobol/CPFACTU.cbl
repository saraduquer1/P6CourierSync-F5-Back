000100******************************************************************
000200*    COPYBOOK  : CPFACTU                                        *
000300*    SISTEMA   : P6-FACTURACION (CURSOLOGICA)                   *
000400*    LIBRERIA  : USUARIO.CURSOS.COPYLIB(CPFACTU)                 *
000500*    CONTENIDO : LAYOUT DEL MAESTRO DE FACTURAS (FACT-REGISTRO). *
000600*                ARCHIVO FACTFILE, ORGANIZACION RELATIVE,        *
000700*                CLAVE = FACT-ID (NUMERO DE REGISTRO RELATIVO).  *
000800*----------------------------------------------------------------*
000900*    HISTORIAL DE CAMBIOS                                       *
001000*    FECHA       AUTOR     PETIC.   DESCRIPCION                  *
001100*    ----------  --------  -------  --------------------------- *
001200*    12/03/1991  RQUIROGA  CAF-001  ALTA INICIAL DEL COPYBOOK.   *
001300*    05/11/1992  RQUIROGA  CAF-014  SE AGREGA FACT-FOLIO-FISCAL. *
001400*    22/07/1994  MBRAVO    CAF-022  SE AGREGA FACT-VERSION PARA  *
001450*                                   CONTROL DE CONCURRENCIA.     *
001500*    14/01/1999  JCANDIA   CAF-Y2K  EXPANSION DE FECHAS A 4      *
001600*                                   DIGITOS DE SIGLO (Y2K).      *
001700*    08/09/2003  MBRAVO    CAF-031  SE AGREGA FACT-PDF-URL PARA  *
001800*                                   EL GENERADOR DE PDF.         *
001900******************************************************************
002000*
002100 01  FACT-REGISTRO.
002200*
002300*    IDENTIFICADOR DE LA FACTURA (CLAVE RELATIVA DEL FACTFILE)
002400     03  FACT-ID                 PIC 9(09).
002500*
002600*    FOLIO FISCAL, ASIGNADO RECIEN AL EMITIR LA FACTURA.
002700*    PERMANECE EN BLANCO MIENTRAS LA FACTURA ESTE EN DRAFT.
002800     03  FACT-FOLIO-FISCAL       PIC X(100).
002900     03  FACT-FOLIO-FISCAL-R REDEFINES FACT-FOLIO-FISCAL.
003000         05  FACT-FOLIO-PREFIJO  PIC X(20).
003100         05  FACT-FOLIO-NUMERO   PIC X(80).
003200*
003300*    NUMERO DE FACTURA, ASIGNADO AL CREARLA.
003400     03  FACT-NUMERO             PIC X(100).
003500*
003600*    DATOS DEL CLIENTE FACTURADO.
003700     03  FACT-CLIENTE.
003800         05  FACT-CLI-NOMBRE     PIC X(100).
003900         05  FACT-CLI-NIT        PIC X(030).
004000         05  FACT-CLI-DOMICILIO  PIC X(200).
004100         05  FACT-CLI-EMAIL      PIC X(100).
004200*
004300     03  FACT-FORMA-PAGO         PIC X(030).
004400     03  FACT-OBSERVACIONES      PIC X(200).
004500*
004600*    FECHA DE EMISION DE LA FACTURA, FORMATO AAAAMMDD.
004700     03  FACT-FECHA              PIC 9(08).
004800     03  FACT-FECHA-R REDEFINES FACT-FECHA.
004900         05  FACT-FEC-SIGLO      PIC 99.
005000         05  FACT-FEC-ANIO       PIC 99.
005100         05  FACT-FEC-MES        PIC 99.
005200         05  FACT-FEC-DIA        PIC 99.
005300*
005400*    FECHA DE VENCIMIENTO, MISMO FORMATO.
005500     03  FACT-FECHA-VENCE        PIC 9(08).
005600     03  FACT-FECVEN-R REDEFINES FACT-FECHA-VENCE.
005700         05  FACT-FVN-SIGLO      PIC 99.
005800         05  FACT-FVN-ANIO       PIC 99.
005900         05  FACT-FVN-MES        PIC 99.
006000         05  FACT-FVN-DIA        PIC 99.
006100*
006200*    IMPORTES. TODOS LOS MONTOS SON COMP-3, 2 DECIMALES.
006300     03  FACT-SUBTOTAL           PIC S9(08)V9(02) USAGE COMP-3.
006400     03  FACT-IMPUESTO           PIC S9(08)V9(02) USAGE COMP-3.
006500     03  FACT-TOTAL              PIC S9(08)V9(02) USAGE COMP-3.
006600*
006700     03  FACT-MONEDA             PIC X(010).
006800*
006900*    ESTADO DE LA FACTURA.
007000     03  FACT-ESTADO             PIC X(010).
007100         88  FACT-EST-DRAFT               VALUE 'DRAFT'.
007200         88  FACT-EST-ISSUED              VALUE 'ISSUED'.
007300         88  FACT-EST-PAID                VALUE 'PAID'.
007400         88  FACT-EST-CANCELLED           VALUE 'CANCELLED'.
007500*
007600*    REFERENCIA AL PDF GENERADO (VACIO HASTA QUE SE GENERE).
007700     03  FACT-PDF-URL            PIC X(200).
007800*
007900     03  FACT-CREADO-POR         PIC 9(09).
008000*
008100*    NUMERO DE VERSION PARA CONTROL OPTIMISTA DE CONCURRENCIA.
008200     03  FACT-VERSION            PIC 9(04).
008300*
008400*    RESERVADO PARA FUTURAS AMPLIACIONES DEL REGISTRO.
008500     03  FILLER                  PIC X(050).
